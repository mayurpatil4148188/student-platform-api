000100******************************************************************
000200*  COPYBOOK       : STASAPL                                      *
000300*  CONTAINS       : APPLICATION DETAIL RECORD LAYOUT              
000400*  USED BY        : STASU01U (FD), STASV20V (LINKAGE)             
000500*                                                                *
000600*  MAINTENANCE HISTORY                                           *
000700*    DATE        PROGRAMMER      REQUEST   DESCRIPTION            
000800*  1982.03.09  R.K. OSTERMAN    SA-0001   ORIGINAL LAYOUT         
000900*  1989.09.26  T.A. WOJCIK      SA-0162   ADD APP-DELETED SOFT    
001000*              DELETE FLAG, RETIRE OLD PURGE BATCH                
002000*  1998.07.20  D.L. FENWICK     SA-0241   Y2K - APP-INTAKE IS TEXT
002100*              NO PACKED DATE HERE, REVIEWED AND CLOSED NO CHANGE 
002200******************************************************************
002300 01  STAS-APPLICATION-REC.
002400     03  APP-ID                      PIC 9(06).
002500     03  APP-STU-ID                  PIC 9(06).
002600     03  APP-UNIVERSITY              PIC X(40).
002700     03  APP-PROGRAM                 PIC X(40).
002800     03  APP-INTAKE                  PIC X(20).
002900     03  APP-STATUS                  PIC X(40).
003000     03  APP-DELETED                 PIC X(01).
003100         88  APP-IS-DELETED              VALUE 'Y'.
003200         88  APP-IS-ACTIVE                VALUE 'N'.
003300     03  FILLER                      PIC X(27).
