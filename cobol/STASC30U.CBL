000100*****************************************************************
000200* Copyright (c) Intercollegiate Study Abroad Services.           *
000300*                                                                *
000400* SYSTEM         : STUDENT APPLICATION STATUS SUBSYSTEM         *
000500* SUBSYSTEM      : NIGHTLY STATUS RECALCULATION BATCH RUN        *
000600* PROCESS        : STATUS CALCULATOR - SHARED CALCULATION        *
000700*                  ROUTINES (INTAKE PARSE, STATUS WEIGHT,        *
000800*                  INTAKE COMPARE, TRANSITION LEGALITY)          *
000900* CALLED BY      : STASU01U, STASV20V                            *
001000*                                                                *
001100* MODIFICATION HISTORY                                           *
001200*   DATE        PROGRAMMER      REQUEST   DESCRIPTION            *
001300* 1982.03.09  R.K. OSTERMAN    SA-0001   ORIGINAL PROGRAM, A      
001400*             SINGLE-FUNCTION STATUS WEIGHT LOOKUP ONLY           
001500* 1986.11.13  R.K. OSTERMAN    SA-0118   ADD INTAKE PARSE AND     
001600*             INTAKE COMPARE FUNCTIONS FOR THE NEW DERIVED-       
001700*             STATUS RECALCULATION RUN                            
001800* 1986.12.02  R.K. OSTERMAN    SA-0124   ADD TRANSITION FUNCTION, 
001900*             MOVED FROM STASU01U TO SHARE WITH VALIDATION        
002000* 1991.06.18  P.M. ACHTERBERG  SA-0181   MONTH TABLE WAS MISSING  
002100*             'SEPT' AS A VALID ABBREVIATION - REJECTED, SPEC     
002200*             CALLS FOR 3-LETTER ABBREVIATIONS ONLY, NO CHANGE    
002300* 1998.07.22  D.L. FENWICK     SA-0241   Y2K REVIEW - INTAKE YEAR 
002400*             SANITY WINDOW IS 2000-2100, NOT A 2-DIGIT YEAR, NO  
002500*             CHANGE REQUIRED                                     
002600* 2004.05.04  M.J. PRUETT      SA-0307   NO CHANGE FOR THIS       
002700*             PROGRAM, LISTED FOR TRACEABILITY WITH STASSTU       
002800*****************************************************************
002900 IDENTIFICATION                   DIVISION.
003000 PROGRAM-ID.                      STASC30U.
003100 AUTHOR.                          R.K. OSTERMAN.
003200 INSTALLATION.                    ISAS DATA CENTER.
003300 DATE-WRITTEN.                    1982.03.09.
003400 DATE-COMPILED.                   2004.05.04.
003500 SECURITY.                        CONFIDENTIAL.
003600*
003700*****************************************************************
003800 ENVIRONMENT                      DIVISION.
003900*****************************************************************
004000 CONFIGURATION                    SECTION.
004100 SOURCE-COMPUTER.                 MIDRANGE-1.
004200 OBJECT-COMPUTER.                 MIDRANGE-1.
004300 SPECIAL-NAMES.
004400     CLASS WS-ALPHA-CLASS  IS  "A" THRU "Z", "a" THRU "z"
004500     UPSI 0  IS  WS-DEBUG-SWITCH.
004600*
004700*****************************************************************
004800 DATA                              DIVISION.
004900*****************************************************************
005000 WORKING-STORAGE                  SECTION.
005100*
005200      COPY  STASWRK.
005300*
005400*----------------------------------------------------------------*
005500* CONSTANT LITERALS                                               
005600*----------------------------------------------------------------*
005700 01  WS-DROPPED-LIT                PIC  X(40)  VALUE  'Dropped'.
005800*
005900*----------------------------------------------------------------*
006000* GENERIC INTAKE-PARSE WORK AREA                                  
006100*----------------------------------------------------------------*
006200 01  WS-PARSE-INPUT                PIC  X(20).
006300 01  WS-PARSE-YEAR                 PIC  9(04).
006400 01  WS-PARSE-MONTH                PIC  9(02).
006500 01  WS-PARSE-VALID-SW             PIC  X(01).
006600 01  WS-CAND-YEAR                  PIC  9(04).
006700 01  WS-CAND-MONTH                 PIC  9(02).
006800 01  WS-CAP-TOK                    PIC  X(20).
006900 01  WS-MONTH-FOUND-SW             PIC  X(01).
007000 01  WS-MONTH-IDX                  PIC  9(02)  COMP.
007100*
007200 01  WS-TOK-AREA.
007300     05  WS-TOK              OCCURS 5 TIMES
007400                              PIC  X(20).
007500     05  FILLER               PIC  X(01).
007600 01  WS-TOK-LEN-AREA.
007700     05  WS-TOK-LEN           OCCURS 5 TIMES
007800                               PIC  9(02)  COMP.
007900     05  FILLER               PIC  X(01).
008000 01  WS-TOK-COUNT                  PIC  9(01)  COMP.
008100*
008200 01  WS-YEAR-TOK-AREA              PIC  X(04).
008300 01  WS-YEAR-TOK-NUM  REDEFINES  WS-YEAR-TOK-AREA
008400                                   PIC  9(04).
008500*
008600*----------------------------------------------------------------*
008700* WEIGHT-LOOKUP WORK AREA (SHARED BY WGHT AND TRAN FUNCTIONS)     
008800*----------------------------------------------------------------*
008900 01  WS-LADDER-IDX                 PIC  9(02)  COMP.
009000 01  WS-LOOKUP-STATUS               PIC  X(40).
009100 01  WS-LOOKUP-WEIGHT               PIC  9(03)  COMP.
009200 01  WS-LOOKUP-FOUND-SW             PIC  X(01).
009300 01  WS-OLD-WEIGHT                  PIC  9(03)  COMP.
009400 01  WS-NEW-WEIGHT                  PIC  9(03)  COMP.
009500*
009600 77  WS-CALL-COUNT                 PIC  9(07)  COMP  VALUE  ZERO.
009700 77  WS-DEBUG-SWITCH                PIC  X(01)  VALUE  SPACE.
009800*
009900*****************************************************************
010000 LINKAGE                           SECTION.
010100*****************************************************************
010200      COPY  STASPRM.
010300*
010400*****************************************************************
010500 PROCEDURE                        DIVISION  USING  PARM-STASC30U.
010600*****************************************************************
010700* Level (0.0.0)      MAIN  CONTROL                               *
010800*****************************************************************
010900 MAIN-SHORI                       SECTION.
011000 CONTOROL-START.
011100*
011200     ADD  1  TO  WS-CALL-COUNT.
011300*
011400     EVALUATE  TRUE
011500         WHEN  SC-IS-PARSE
011600               PERFORM  SC1-PARSE-RTN
011700         WHEN  SC-IS-WEIGHT
011800               PERFORM  SC2-WEIGHT-RTN
011900         WHEN  SC-IS-COMPARE
012000               PERFORM  SC3-COMPARE-RTN
012100         WHEN  SC-IS-TRANSITION
012200               PERFORM  SC4-TRANSITION-RTN
012300         WHEN  OTHER
012400               CONTINUE
012500     END-EVALUATE.
012600*
012700     GOBACK.
012800 CONTOROL-EXIT.
012900     EXIT.
013000*****************************************************************
013100* Level (1.0.0)      PARS - PARSE SC-INTAKE-1                    *
013200*****************************************************************
013300 SC1-PARSE-RTN                    SECTION.
013400 SC1-START.
013500*
013600     MOVE  SC-INTAKE-1             TO  WS-PARSE-INPUT.
013700     PERFORM  SC1A-GENERIC-PARSE-RTN.
013800     MOVE  WS-PARSE-YEAR           TO  SC-YEAR-1.
013900     MOVE  WS-PARSE-MONTH          TO  SC-MONTH-1.
014000     MOVE  WS-PARSE-VALID-SW       TO  SC-VALID-FLAG.
014100*
014200 SC1-EXIT.
014300     EXIT.
014400*****************************************************************
014500* Level (1.1.0)      GENERIC INTAKE PARSE - WS-PARSE-INPUT        
014600*                     INTO WS-PARSE-YEAR / WS-PARSE-MONTH         
014700*****************************************************************
014800 SC1A-GENERIC-PARSE-RTN            SECTION.
014900 SC1A-START.
015000*
015100     MOVE  ZERO                    TO  WS-TOK-COUNT.
015200     MOVE  SPACES                  TO  WS-TOK-AREA.
015300     MOVE  ZERO                    TO  WS-TOK-LEN-AREA.
015400     MOVE  'N'                     TO  WS-PARSE-VALID-SW.
015500     MOVE  9999                    TO  WS-PARSE-YEAR.
015600     MOVE  12                      TO  WS-PARSE-MONTH.
015700*
015800     IF  WS-PARSE-INPUT  =  SPACES
015900         GO TO  SC1A-EXIT
016000     END-IF.
016100*
016200     UNSTRING  WS-PARSE-INPUT  DELIMITED BY  ALL  SPACE
016300         INTO  WS-TOK(1)  COUNT IN  WS-TOK-LEN(1)
016400               WS-TOK(2)  COUNT IN  WS-TOK-LEN(2)
016500               WS-TOK(3)  COUNT IN  WS-TOK-LEN(3)
016600               WS-TOK(4)  COUNT IN  WS-TOK-LEN(4)
016700               WS-TOK(5)  COUNT IN  WS-TOK-LEN(5)
016800         TALLYING IN  WS-TOK-COUNT
016900         ON OVERFLOW
017000             GO TO  SC1A-EXIT.
017100*
017200     IF  WS-TOK-COUNT  <  2
017300         GO TO  SC1A-EXIT
017400     END-IF.
017500*
017600     IF  WS-TOK-LEN(WS-TOK-COUNT)  NOT =  4
017700         GO TO  SC1A-EXIT
017800     END-IF.
017900     MOVE  WS-TOK(WS-TOK-COUNT)(1:4)     TO  WS-YEAR-TOK-AREA.
018000     IF  WS-YEAR-TOK-AREA  NOT NUMERIC
018100         GO TO  SC1A-EXIT
018200     END-IF.
018300*
018400     MOVE  WS-YEAR-TOK-NUM          TO  WS-CAND-YEAR.
018500     IF  WS-CAND-YEAR  <  2000  OR  WS-CAND-YEAR  >  2100
018600         GO TO  SC1A-EXIT
018700     END-IF.
018800*
018900     IF  WS-TOK(1)(1:1)  IS NOT  WS-ALPHA-CLASS
019000         GO TO  SC1A-EXIT
019100     END-IF.
019200*
019300     MOVE  WS-TOK(1)                TO  WS-CAP-TOK.
019400     INSPECT  WS-CAP-TOK  CONVERTING
019500              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'  TO
019600              'abcdefghijklmnopqrstuvwxyz'.
019700     INSPECT  WS-CAP-TOK(1:1)  CONVERTING
019800              'abcdefghijklmnopqrstuvwxyz'  TO
019900              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020000*
020100     MOVE  'N'                      TO  WS-MONTH-FOUND-SW.
020200     PERFORM  SC1B-MONTH-SEARCH-RTN
020300         VARYING  WS-MONTH-IDX  FROM  1  BY  1
020400         UNTIL    WS-MONTH-IDX  >  12
020500                  OR  WS-MONTH-FOUND-SW  =  'Y'.
020600*
020700     IF  WS-MONTH-FOUND-SW  =  'Y'
020800         MOVE  WS-CAND-YEAR         TO  WS-PARSE-YEAR
020900         MOVE  WS-CAND-MONTH        TO  WS-PARSE-MONTH
021000         MOVE  'Y'                  TO  WS-PARSE-VALID-SW
021100     END-IF.
021200*
021300 SC1A-EXIT.
021400     EXIT.
021500*****************************************************************
021600* Level (1.2.0)      MONTH TABLE SEARCH                          *
021700*****************************************************************
021800 SC1B-MONTH-SEARCH-RTN             SECTION.
021900 SC1B-START.
022000*
022100     IF  WS-CAP-TOK  =  WS-MONTH-ABBR(WS-MONTH-IDX)
022200         OR  WS-CAP-TOK  =  WS-MONTH-FULL(WS-MONTH-IDX)
022300         MOVE  WS-MONTH-NUM(WS-MONTH-IDX)   TO  WS-CAND-MONTH
022400         MOVE  'Y'                          TO  WS-MONTH-FOUND-SW
022500     END-IF.
022600*
022700 SC1B-EXIT.
022800     EXIT.
022900*****************************************************************
023000* Level (2.0.0)      WGHT - STATUS WEIGHT LOOKUP                 *
023100*****************************************************************
023200 SC2-WEIGHT-RTN                    SECTION.
023300 SC2-START.
023400*
023500     MOVE  SC-STATUS-1              TO  WS-LOOKUP-STATUS.
023600     PERFORM  SC2A-WEIGHT-LOOKUP-RTN.
023700     MOVE  WS-LOOKUP-WEIGHT          TO  SC-WEIGHT-1.
023800*
023900 SC2-EXIT.
024000     EXIT.
024100*****************************************************************
024200* Level (2.1.0)      LADDER TABLE SEARCH - WS-LOOKUP-STATUS       
024300*                     INTO WS-LOOKUP-WEIGHT                       
024400*****************************************************************
024500 SC2A-WEIGHT-LOOKUP-RTN             SECTION.
024600 SC2A-START.
024700*
024800     MOVE  ZERO                     TO  WS-LOOKUP-WEIGHT.
024900     MOVE  'N'                      TO  WS-LOOKUP-FOUND-SW.
025000     PERFORM  SC2B-LADDER-SEARCH-RTN
025100         VARYING  WS-LADDER-IDX  FROM  1  BY  1
025200         UNTIL    WS-LADDER-IDX  >  6
025300                  OR  WS-LOOKUP-FOUND-SW  =  'Y'.
025400*
025500 SC2A-EXIT.
025600     EXIT.
025700 SC2B-LADDER-SEARCH-RTN             SECTION.
025800 SC2B-START.
025900*
026000     IF  WS-LOOKUP-STATUS  =  WS-LADDER-STATUS(WS-LADDER-IDX)
026100         MOVE  WS-LADDER-WEIGHT(WS-LADDER-IDX)
026200             TO  WS-LOOKUP-WEIGHT
026300         MOVE  'Y'                       TO  WS-LOOKUP-FOUND-SW
026400     END-IF.
026500*
026600 SC2B-EXIT.
026700     EXIT.
026800*****************************************************************
026900* Level (3.0.0)      CMPR - COMPARE SC-INTAKE-1 TO SC-INTAKE-2    
027000*****************************************************************
027100 SC3-COMPARE-RTN                    SECTION.
027200 SC3-START.
027300*
027400     MOVE  SC-INTAKE-1               TO  WS-PARSE-INPUT.
027500     PERFORM  SC1A-GENERIC-PARSE-RTN.
027600     MOVE  WS-PARSE-YEAR              TO  SC-YEAR-1.
027700     MOVE  WS-PARSE-MONTH             TO  SC-MONTH-1.
027800*
027900     MOVE  SC-INTAKE-2                TO  WS-PARSE-INPUT.
028000     PERFORM  SC1A-GENERIC-PARSE-RTN.
028100     MOVE  WS-PARSE-YEAR               TO  SC-YEAR-2.
028200     MOVE  WS-PARSE-MONTH              TO  SC-MONTH-2.
028300*
028400     IF  SC-YEAR-1  <  SC-YEAR-2
028500         MOVE  -1                      TO  SC-COMPARE-RESULT
028600     ELSE
028700         IF  SC-YEAR-1  >  SC-YEAR-2
028800             MOVE  1                   TO  SC-COMPARE-RESULT
028900         ELSE
029000             IF  SC-MONTH-1  <  SC-MONTH-2
029100                 MOVE  -1               TO  SC-COMPARE-RESULT
029200             ELSE
029300                 IF  SC-MONTH-1  >  SC-MONTH-2
029400                     MOVE  1            TO  SC-COMPARE-RESULT
029500                 ELSE
029600                     MOVE  0            TO  SC-COMPARE-RESULT
029700                 END-IF
029800             END-IF
029900         END-IF
030000     END-IF.
030100*
030200 SC3-EXIT.
030300     EXIT.
030400*****************************************************************
030500* Level (4.0.0)      TRAN - STATUS TRANSITION LEGALITY            
030600*                     SC-STATUS-1 = CURRENT, SC-STATUS-2 = NEW    
030700*****************************************************************
030800 SC4-TRANSITION-RTN                  SECTION.
030900 SC4-START.
031000*
031100     IF  SC-STATUS-2  =  WS-DROPPED-LIT
031200         SET  SC-TRANSITION-OK        TO  TRUE
031300         GO TO  SC4-EXIT
031400     END-IF.
031500*
031600     IF  SC-STATUS-1  =  WS-DROPPED-LIT
031700         SET  SC-TRANSITION-BAD       TO  TRUE
031800         GO TO  SC4-EXIT
031900     END-IF.
032000*
032100     MOVE  SC-STATUS-1                TO  WS-LOOKUP-STATUS.
032200     PERFORM  SC2A-WEIGHT-LOOKUP-RTN.
032300     MOVE  WS-LOOKUP-WEIGHT            TO  WS-OLD-WEIGHT.
032400*
032500     MOVE  SC-STATUS-2                TO  WS-LOOKUP-STATUS.
032600     PERFORM  SC2A-WEIGHT-LOOKUP-RTN.
032700     MOVE  WS-LOOKUP-WEIGHT            TO  WS-NEW-WEIGHT.
032800*
032900     IF  WS-NEW-WEIGHT  >=  WS-OLD-WEIGHT
033000         SET  SC-TRANSITION-OK         TO  TRUE
033100     ELSE
033200         SET  SC-TRANSITION-BAD        TO  TRUE
033300     END-IF.
033400*
033500 SC4-EXIT.
033600     EXIT.
033700*****************************************************************
033800*****    STASC30U  PROGRAM  END                             *****
033900 END PROGRAM STASC30U.
