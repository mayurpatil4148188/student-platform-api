000100******************************************************************
000200*  COPYBOOK       : STASPRM                                      *
000300*  CONTAINS       : CALL INTERFACE AREAS SHARED BY THE STATUS     
000400*                   BATCH SUITE                                   
000500*                   - PARM-EDIT-RESULT   (STASV10V / STASV20V)    
000600*                   - PARM-STASC30U      (STASC30U CALCULATOR)    
000700*  USED BY        : STASU01U, STASV10V, STASV20V, STASC30U        
000800*                   (LINKAGE SECTION IN THE CALLED PROGRAMS)      
000900*                                                                *
001000*  MAINTENANCE HISTORY                                           *
001100*    DATE        PROGRAMMER      REQUEST   DESCRIPTION            
001200*  1986.11.14  R.K. OSTERMAN    SA-0118   ORIGINAL INTERFACE,     
001300*              EDIT RESULT ONLY                                  *
001400*  1994.02.08  W.H. LOUDEN      SA-0199   ADD PARM-STASC30U SO    
001500*              THE CALCULATOR CAN BE SHARED BY THE VALIDATION     
001600*              AND THE FINALIZE STEP                              
001700******************************************************************
001800  01  PARM-EDIT-RESULT.
001900      03  PE-VALID-FLAG               PIC X(01).
002000          88  PE-IS-VALID                 VALUE 'Y'.
002100          88  PE-IS-INVALID               VALUE 'N'.
002200      03  PE-ERROR-COUNT              PIC 9(02)   COMP-5.
002300      03  PE-ERROR-LINE   OCCURS 5 TIMES
002400                          PIC X(60).
002500      03  FILLER                      PIC X(01).
002600*
002700  01  PARM-STASC30U.
002800      03  SC-FUNCTION                 PIC X(04).
002900          88  SC-IS-PARSE                 VALUE 'PARS'.
003000          88  SC-IS-WEIGHT                VALUE 'WGHT'.
003100          88  SC-IS-COMPARE                VALUE 'CMPR'.
003200          88  SC-IS-TRANSITION             VALUE 'TRAN'.
003300      03  SC-STATUS-1                 PIC X(40).
003400      03  SC-STATUS-2                 PIC X(40).
003500      03  SC-INTAKE-1                 PIC X(20).
003600      03  SC-INTAKE-2                 PIC X(20).
003700      03  SC-YEAR-1                   PIC 9(04).
003800      03  SC-MONTH-1                  PIC 9(02).
003900      03  SC-YEAR-2                   PIC 9(04).
004000      03  SC-MONTH-2                  PIC 9(02).
004100      03  SC-WEIGHT-1                 PIC 9(03).
004200      03  SC-WEIGHT-2                 PIC 9(03).
004300      03  SC-COMPARE-RESULT           PIC S9(01).
004400      03  SC-ALLOWED-FLAG             PIC X(01).
004500          88  SC-TRANSITION-OK           VALUE 'Y'.
004600          88  SC-TRANSITION-BAD          VALUE 'N'.
004700      03  SC-VALID-FLAG               PIC X(01).
004800          88  SC-INTAKE-VALID            VALUE 'Y'.
004900          88  SC-INTAKE-INVALID          VALUE 'N'.
005000      03  FILLER                      PIC X(02).
