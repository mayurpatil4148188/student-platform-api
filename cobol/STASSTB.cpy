000100******************************************************************
000200*  COPYBOOK       : STASSTB                                      *
000300*  CONTAINS       : LEAN STUDENT EXISTENCE/LOOKUP TABLE - STU-ID *
000400*                   AND THE SOFT-DELETE FLAG ONLY, BUILT BY      *
000500*                   STASU01U WHILE THE STUDENT MASTER IS LOADED  *
000600*                   AND PASSED BY REFERENCE TO STASV20V SO THE   *
000700*                   APPLICATION EDIT CAN CONFIRM APP-STU-ID      *
000800*                   NAMES A REAL STUDENT WITHOUT OWNING ITS OWN  *
000900*                   COPY OF THE MASTER                          *
001000*  USED BY        : STASU01U (WORKING-STORAGE), STASV20V         *
001100*                   (LINKAGE SECTION)                            *
001200*                                                                *
001300*  MAINTENANCE HISTORY                                           *
001400*    DATE        PROGRAMMER      REQUEST   DESCRIPTION           *
001500*  1986.11.14  R.K. OSTERMAN    SA-0118   ORIGINAL TABLE, SPLIT  *
001600*              OUT OF THE MAIN DRIVER'S WORKING-STORAGE SO THE   *
001700*              CALLER AND STASV20V SHARE ONE LAYOUT              *
001800******************************************************************
001900 01  STAS-STUDENT-TABLE-AREA.
002000     05  STAS-STUDENT-ENTRY  OCCURS 1 TO 20000 TIMES
002100                             DEPENDING ON  STAS-STUDENT-COUNT
002200                             INDEXED BY  STAS-STU-IDX.
002300         10  STT-STU-ID          PIC 9(06).
002400         10  STT-DELETED         PIC X(01).
002500 01  STAS-STUDENT-COUNT          PIC 9(06)  COMP.
