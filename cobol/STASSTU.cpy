000100******************************************************************
000200*  COPYBOOK       : STASSTU                                      *
000300*  CONTAINS       : STUDENT MASTER RECORD LAYOUT                  
000400*  USED BY        : STASU01U (FD), STASV10V (LINKAGE)             
000500*                                                                *
000600*  MAINTENANCE HISTORY                                           *
000700*    DATE        PROGRAMMER      REQUEST   DESCRIPTION            
000800*  1982.03.09  R.K. OSTERMAN    SA-0001   ORIGINAL LAYOUT         
000900*  1986.11.14  R.K. OSTERMAN    SA-0118   ADD DERIVED STATUS/     
001000*              INTAKE FIELDS FOR NIGHTLY RECALC RUN               
001100*  1998.07.20  D.L. FENWICK     SA-0240   Y2K - NO DATE FIELDS IN 
001200*              THIS LAYOUT, REVIEWED AND CLOSED NO CHANGE         
001300*  2004.05.03  M.J. PRUETT      SA-0307   WIDENED STU-EMAIL 40-50 
001400******************************************************************
001500 01  STAS-STUDENT-REC.
001600     03  STU-ID                      PIC 9(06).
001700     03  STU-NAME                    PIC X(40).
001800     03  STU-EMAIL                    PIC X(50).
001900     03  STU-PHONE                   PIC X(20).
002000     03  STU-HI-STATUS               PIC X(40).
002100     03  STU-HI-INTAKE               PIC X(20).
002200     03  STU-DELETED                 PIC X(01).
002300         88  STU-IS-DELETED              VALUE 'Y'.
002400         88  STU-IS-ACTIVE                VALUE 'N'.
002500     03  FILLER                      PIC X(23).
