000100*****************************************************************
000200* Copyright (c) Intercollegiate Study Abroad Services.           *
000300*                                                                *
000400* SYSTEM         : STUDENT APPLICATION STATUS SUBSYSTEM         *
000500* SUBSYSTEM      : NIGHTLY STATUS RECALCULATION BATCH RUN        *
000600* PROCESS        : MAIN DRIVER - LOADS THE STUDENT MASTER AND    *
000700*                  APPLICATION DETAIL FILES INTO AN IN-CORE       
000800*                  TABLE, DERIVES EACH STUDENT'S HIGHEST          
000900*                  APPLICATION STATUS, POSTS THE DERIVED STATUS   
001000*                  BACK ONTO THE STUDENT MASTER, AND PRODUCES     
001100*                  THE UPDATE, ERROR AND STATISTICS REPORTS       
001200* CALLS          : STASV10V (STUDENT EDIT), STASV20V              
001300*                  (APPLICATION EDIT), STASC30U (STATUS           
001400*                  CALCULATOR)                                    
001500*                                                                *
001600* MODIFICATION HISTORY                                           *
001700*   DATE        PROGRAMMER      REQUEST   DESCRIPTION            *
001800* 1982.03.09  R.K. OSTERMAN    SA-0001   ORIGINAL PROGRAM -      *
001900*             SINGLE-PASS STATUS WEIGHT POSTING, NO VALIDATION    
002000*             AND NO STATISTICS REPORT                            
002100* 1986.11.14  R.K. OSTERMAN    SA-0118   MAJOR REWRITE - ADD      
002200*             RECORD VALIDATION (CALLS STASV10V/STASV20V), THE    
002300*             IN-CORE STUDENT TABLE, EARLIEST/LATEST INTAKE       
002400*             TRACKING AND THE STATISTICS REPORT                  
002500* 1986.12.02  R.K. OSTERMAN    SA-0124   ENFORCE FORWARD-ONLY     
002600*             STATUS TRANSITION ON A RESUBMITTED APP-ID (SEE      
002700*             STASV20V/STASC30U)                                  
002800* 1989.04.30  P.M. ACHTERBERG  SA-0162   HONOR STU-DELETED AND    
002900*             APP-DELETED - SOFT-DELETED STUDENTS PASS THROUGH    
003000*             STUDENT-OUT UNCHANGED, SOFT-DELETED APPLICATIONS    
003100*             ARE NOT COLLECTED FOR DERIVATION                    
003200* 1994.02.08  W.H. LOUDEN      SA-0199   ADD SUCCESS/FAILED       
003300*             ACCOUNTING AND THE FAILED-STUDENT LISTING ON        
003400*             ERROR-RPT                                           
003500* 1998.07.22  D.L. FENWICK     SA-0241   Y2K REVIEW - ALL DATE    
003600*             FIELDS IN THIS SYSTEM ARE 4-DIGIT, NO CHANGE        
003700*             REQUIRED                                            
003800* 2004.05.04  M.J. PRUETT      SA-0307   WIDEN STU-EMAIL TABLE    
003900*             ENTRY TO MATCH STASSTU EMAIL WIDTH (40 TO 50)       
004000*****************************************************************
004100 IDENTIFICATION                   DIVISION.
004200 PROGRAM-ID.                      STASU01U.
004300 AUTHOR.                          R.K. OSTERMAN.
004400 INSTALLATION.                    ISAS DATA CENTER.
004500 DATE-WRITTEN.                    1982.03.09.
004600 DATE-COMPILED.                   2004.05.04.
004700 SECURITY.                        CONFIDENTIAL.
004800*
004900*****************************************************************
005000 ENVIRONMENT                      DIVISION.
005100*****************************************************************
005200 CONFIGURATION                    SECTION.
005300 SOURCE-COMPUTER.                 MIDRANGE-1.
005400 OBJECT-COMPUTER.                 MIDRANGE-1.
005500 SPECIAL-NAMES.
005600     C01  IS  TOP-OF-FORM
005700     UPSI 0  IS  WS-DEBUG-SWITCH.
005800*
005900 INPUT-OUTPUT                     SECTION.
006000 FILE-CONTROL.
006100     SELECT  STUDENT-IN            ASSIGN  TO  STUDIN
006200                            ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT  APPLICATION-IN        ASSIGN  TO  APPLIN
006400                            ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT  STUDENT-OUT           ASSIGN  TO  STUDOUT
006600                            ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT  UPDATE-RPT            ASSIGN  TO  UPDRPT
006800                            ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT  ERROR-RPT             ASSIGN  TO  ERRRPT
007000                            ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT  STATS-RPT             ASSIGN  TO  STATRPT
007200                            ORGANIZATION IS LINE SEQUENTIAL.
007300*
007400*****************************************************************
007500 DATA                              DIVISION.
007600*****************************************************************
007700 FILE                              SECTION.
007800*
007900 FD  STUDENT-IN.
008000 01  STUDENT-IN-REC                PIC  X(200).
008100*
008200 FD  APPLICATION-IN.
008300     COPY  STASAPL.
008400*
008500 FD  STUDENT-OUT.
008600 01  STUDENT-OUT-REC               PIC  X(200).
008700*
008800 FD  UPDATE-RPT.
008900 01  UPDATE-RPT-REC                PIC  X(150).
009000*
009100 FD  ERROR-RPT.
009200 01  ERROR-RPT-REC                 PIC  X(132).
009300*
009400 FD  STATS-RPT.
009500 01  STATS-RPT-REC                 PIC  X(132).
009600*
009700*****************************************************************
009800 WORKING-STORAGE                  SECTION.
009900*
010000      COPY  STASSTU.
010100*
010200      COPY  STASUPD.
010300*
010400      COPY  STASWRK.
010500*
010600      COPY  STASSTB.
010700*
010800      COPY  STASPRM.
010900*
011000*----------------------------------------------------------------*
011100* IN-CORE STUDENT TABLE - ONE ENTRY PER STUDENT-IN RECORD, BUILT  
011200* WHILE THE STUDENT MASTER IS LOADED, FOLDED INTO WHILE THE       
011300* APPLICATION DETAIL FILE IS LOADED, THEN WALKED ONCE TO WRITE    
011400* STUDENT-OUT AND UPDATE-RPT.  SHARES ITS OCCURS DEPENDING ON     
011500* COUNTER (STAS-STUDENT-COUNT) WITH THE LEAN STASSTB TABLE PASSED 
011600* TO STASV20V, SO THE TWO STAY IN STEP WITHOUT A SEPARATE COUNTER 
011700*----------------------------------------------------------------*
011800 01  WS-STUDENT-TABLE-AREA.
011900     05  WS-STUDENT-ENTRY  OCCURS 1 TO 20000 TIMES
012000                            DEPENDING ON  STAS-STUDENT-COUNT
012100                            ASCENDING KEY IS  WS-TAB-STU-ID
012200                            INDEXED BY  WS-STU-IDX.
012300         10  WS-TAB-STU-ID            PIC  9(06).
012400         10  WS-TAB-DELETED           PIC  X(01).
012500         10  WS-TAB-NAME              PIC  X(40).
012600         10  WS-TAB-EMAIL             PIC  X(50).
012700         10  WS-TAB-PHONE             PIC  X(20).
012800         10  WS-TAB-OLD-STATUS        PIC  X(40).
012900         10  WS-TAB-OLD-INTAKE        PIC  X(20).
013000         10  WS-TAB-BEST-STATUS       PIC  X(40).
013100         10  WS-TAB-BEST-INTAKE       PIC  X(20).
013200         10  WS-TAB-BEST-WEIGHT       PIC  9(03)  COMP.
013300         10  WS-TAB-APP-COUNT         PIC  9(03)  COMP.
013400         10  WS-TAB-ACTIVE-COUNT      PIC  9(03)  COMP.
013500         10  WS-TAB-DROPPED-COUNT     PIC  9(03)  COMP.
013600         10  WS-TAB-EARLY-YEAR        PIC  9(04).
013700         10  WS-TAB-EARLY-MONTH       PIC  9(02).
013800         10  WS-TAB-EARLY-INTAKE      PIC  X(20).
013900         10  WS-TAB-LATE-YEAR         PIC  9(04).
014000         10  WS-TAB-LATE-MONTH        PIC  9(02).
014100         10  WS-TAB-LATE-INTAKE       PIC  X(20).
014200*
014300 01  WS-ERR-DTL-IDX              PIC  9(02)  COMP.
014400 01  WS-LADDER-FOUND-SW              PIC  X(01).
014500 01  WS-LADDER-TALLY-IDX             PIC  9(02)  COMP.
014600*
014700*----------------------------------------------------------------*
014800* EOF SWITCHES AND RUN COUNTERS                                   
014900*----------------------------------------------------------------*
015000 01  WS-STUDENT-EOF-SW                PIC  X(01).
015100 01  WS-APPLICATION-EOF-SW            PIC  X(01).
015200 01  WS-RUN-DATE                     PIC  9(06).
015300*
015400 01  WS-STUDENTS-PROCESSED            PIC  9(06)  COMP.
015500 01  WS-STUDENTS-SUCCESS              PIC  9(06)  COMP.
015600 01  WS-STUDENTS-FAILED               PIC  9(06)  COMP.
015700 01  WS-TOTAL-STUDENTS                PIC  9(06)  COMP.
015800 01  WS-TOTAL-APPLICATIONS            PIC  9(06)  COMP.
015900 01  WS-STUDENTS-WITH-STATUS          PIC  9(06)  COMP.
016000*
016100 01  WS-STATUS-COUNT-AREA.
016200     05  WS-STATUS-COUNT     OCCURS 6 TIMES
016300                              PIC  9(06)  COMP.
016400 01  WS-PCT-WORK                     PIC  9(03)V9.
016500*
016600*----------------------------------------------------------------*
016700* STATUS CALCULATOR CALL ARGUMENTS HELD LOCALLY WHILE THE        *
016800* DRIVER COMPARES A CANDIDATE APPLICATION TO THE RUNNING BEST     
016900*----------------------------------------------------------------*
017000 01  WS-CAND-WEIGHT                   PIC  9(03)  COMP.
017100 01  WS-CAND-YEAR                     PIC  9(04).
017200 01  WS-CAND-MONTH                    PIC  9(02).
017300*
017400*----------------------------------------------------------------*
017500* REPORT LINE WORK AREAS                                         *
017600*----------------------------------------------------------------*
017700 01  WS-UPDATE-LINE.
017800     05  WS-UL-STU-ID                 PIC  X(06).
017900     05  FILLER                       PIC  X(02)  VALUE  SPACES.
018000     05  WS-UL-OLD-STATUS             PIC  X(40).
018100     05  FILLER                       PIC  X(02)  VALUE  SPACES.
018200     05  WS-UL-NEW-STATUS             PIC  X(40).
018300     05  FILLER                       PIC  X(02)  VALUE  SPACES.
018400     05  WS-UL-NEW-INTAKE             PIC  X(20).
018500     05  FILLER                       PIC  X(02)  VALUE  SPACES.
018600     05  WS-UL-APP-COUNT              PIC  ZZ9.
018700     05  FILLER                       PIC  X(02)  VALUE  SPACES.
018800     05  WS-UL-RESULT                 PIC  X(07).
018900     05  FILLER                       PIC  X(04)  VALUE  SPACES.
019000 01  WS-UPDATE-LINE-FLAT  REDEFINES  WS-UPDATE-LINE
019100                                      PIC  X(130).
019200*
019300 01  WS-ERROR-LINE.
019400     05  WS-EL-LABEL                  PIC  X(12).
019500     05  WS-EL-ID                     PIC  X(06).
019600     05  FILLER                       PIC  X(02)  VALUE  SPACES.
019700     05  WS-EL-TEXT                   PIC  X(60).
019800     05  FILLER                       PIC  X(02)  VALUE  SPACES.
019900 01  WS-ERROR-LINE-FLAT  REDEFINES  WS-ERROR-LINE
020000                                      PIC  X(82).
020100*
020200 01  WS-STATS-LINE.
020300     05  WS-SL-LABEL                  PIC  X(20).
020400     05  WS-SL-ID                     PIC  X(06).
020500     05  WS-SL-NUM1                   PIC  ZZZ,ZZ9.
020600     05  FILLER                       PIC  X(02)  VALUE  SPACES.
020700     05  WS-SL-NUM2                   PIC  ZZZ,ZZ9.
020800     05  FILLER                       PIC  X(02)  VALUE  SPACES.
020900     05  WS-SL-NUM3                   PIC  ZZZ,ZZ9.
021000     05  FILLER                       PIC  X(02)  VALUE  SPACES.
021100     05  WS-SL-PCT                    PIC  ZZ9.9.
021200     05  WS-SL-PCT-SIGN               PIC  X(01)  VALUE  SPACE.
021300     05  FILLER                       PIC  X(02)  VALUE  SPACES.
021400     05  WS-SL-TEXT1                  PIC  X(20).
021500     05  FILLER                       PIC  X(02)  VALUE  SPACES.
021600     05  WS-SL-TEXT2                  PIC  X(20).
021700     05  FILLER                       PIC  X(02)  VALUE  SPACES.
021800*
021900 77  WS-DEBUG-SWITCH                  PIC  X(01)  VALUE  SPACE.
022000*
022100*****************************************************************
022200 PROCEDURE                         DIVISION.
022300*****************************************************************
022400* Level (0.0.0)      MAIN  CONTROL                               *
022500*****************************************************************
022600 MAIN-SHORI                        SECTION.
022700 CONTOROL-START.
022800*
022900     PERFORM  U1-INIT-RTN.
023000     PERFORM  U2-LOAD-STUDENT-RTN.
023100     PERFORM  U3-LOAD-APPLICATION-RTN.
023200     PERFORM  U4-FINALIZE-RTN.
023300     PERFORM  U5-STATS-RTN.
023400     PERFORM  U6-TERM-RTN.
023500     STOP  RUN.
023600 CONTOROL-EXIT.
023700     EXIT.
023800*****************************************************************
023900* Level (1.0.0)      INITIALIZATION                              *
024000*****************************************************************
024100 U1-INIT-RTN                        SECTION.
024200 U1-START.
024300*
024400     ACCEPT  WS-RUN-DATE  FROM  DATE.
024500     DISPLAY  '*** STASU01U START '  WS-RUN-DATE  ' ***'
024600                                             UPON  SYSOUT.
024700*
024800     OPEN  INPUT   STUDENT-IN
024900                   APPLICATION-IN.
025000     OPEN  OUTPUT  STUDENT-OUT
025100                   UPDATE-RPT
025200                   ERROR-RPT
025300                   STATS-RPT.
025400*
025500     MOVE  ZERO  TO  STAS-STUDENT-COUNT
025600                     WS-STUDENTS-PROCESSED
025700                     WS-STUDENTS-SUCCESS
025800                     WS-STUDENTS-FAILED
025900                     WS-TOTAL-APPLICATIONS
026000                     WS-STATUS-COUNT-AREA.
026100     MOVE  SPACE  TO  WS-STUDENT-EOF-SW
026200                      WS-APPLICATION-EOF-SW.
026300*
026400     MOVE  SPACES  TO  WS-UPDATE-LINE.
026500     MOVE  'STU-ID'                  TO  WS-UL-STU-ID.
026600     MOVE  'OLD STATUS'              TO  WS-UL-OLD-STATUS.
026700     MOVE  'NEW STATUS'              TO  WS-UL-NEW-STATUS.
026800     MOVE  'NEW INTAKE'              TO  WS-UL-NEW-INTAKE.
026900     MOVE  'RESULT'                  TO  WS-UL-RESULT.
027000     WRITE  UPDATE-RPT-REC  FROM  WS-UPDATE-LINE-FLAT.
027100*
027200 U1-EXIT.
027300     EXIT.
027400*****************************************************************
027500* Level (2.0.0)      LOAD STUDENT MASTER, BUILD THE IN-CORE      *
027600*                     TABLE, EDIT EACH RECORD VIA STASV10V       *
027700*****************************************************************
027800 U2-LOAD-STUDENT-RTN                 SECTION.
027900 U2-START.
028000*
028100     READ  STUDENT-IN
028200         AT END  MOVE  'Y'  TO  WS-STUDENT-EOF-SW
028300     END-READ.
028400*
028500     PERFORM  U2A-STUDENT-LOOP-RTN
028600         UNTIL  WS-STUDENT-EOF-SW  =  'Y'.
028700*
028800 U2-EXIT.
028900     EXIT.
029000 U2A-STUDENT-LOOP-RTN                 SECTION.
029100 U2A-START.
029200*
029300     MOVE  STUDENT-IN-REC             TO  STAS-STUDENT-REC.
029400*
029500     CALL  'STASV10V'  USING  STAS-STUDENT-REC
029600                               PARM-EDIT-RESULT.
029700*
029800     IF  PE-IS-INVALID
029900         PERFORM  U2B-WRITE-STUDENT-ERROR-RTN
030000     END-IF.
030100*
030200     ADD  1  TO  STAS-STUDENT-COUNT.
030300     MOVE  STU-ID  TO
030400                    STT-STU-ID(STAS-STUDENT-COUNT)
030500                    WS-TAB-STU-ID(STAS-STUDENT-COUNT).
030600     MOVE  STU-DELETED  TO
030700                    STT-DELETED(STAS-STUDENT-COUNT)
030800                    WS-TAB-DELETED(STAS-STUDENT-COUNT).
030900     MOVE  STU-NAME   TO  WS-TAB-NAME(STAS-STUDENT-COUNT).
031000     MOVE  STU-EMAIL  TO  WS-TAB-EMAIL(STAS-STUDENT-COUNT).
031100     MOVE  STU-PHONE  TO  WS-TAB-PHONE(STAS-STUDENT-COUNT).
031200     MOVE  STU-HI-STATUS          TO
031300                    WS-TAB-OLD-STATUS(STAS-STUDENT-COUNT).
031400     MOVE  STU-HI-INTAKE          TO
031500                    WS-TAB-OLD-INTAKE(STAS-STUDENT-COUNT).
031600     MOVE  SPACES                 TO
031700                    WS-TAB-BEST-STATUS(STAS-STUDENT-COUNT)
031800                    WS-TAB-BEST-INTAKE(STAS-STUDENT-COUNT).
031900     MOVE  ZERO                   TO
032000                    WS-TAB-BEST-WEIGHT(STAS-STUDENT-COUNT)
032100                    WS-TAB-APP-COUNT(STAS-STUDENT-COUNT)
032200                    WS-TAB-ACTIVE-COUNT(STAS-STUDENT-COUNT)
032300                    WS-TAB-DROPPED-COUNT(STAS-STUDENT-COUNT)
032400                    WS-TAB-LATE-YEAR(STAS-STUDENT-COUNT)
032500                    WS-TAB-LATE-MONTH(STAS-STUDENT-COUNT).
032600     MOVE  9999                   TO
032700                    WS-TAB-EARLY-YEAR(STAS-STUDENT-COUNT).
032800     MOVE  12                     TO
032900                    WS-TAB-EARLY-MONTH(STAS-STUDENT-COUNT).
033000     MOVE  SPACES                 TO
033100                    WS-TAB-EARLY-INTAKE(STAS-STUDENT-COUNT)
033200                    WS-TAB-LATE-INTAKE(STAS-STUDENT-COUNT).
033300*
033400     READ  STUDENT-IN
033500         AT END  MOVE  'Y'  TO  WS-STUDENT-EOF-SW
033600     END-READ.
033700*
033800 U2A-EXIT.
033900     EXIT.
034000 U2B-WRITE-STUDENT-ERROR-RTN          SECTION.
034100 U2B-START.
034200*
034300     MOVE  SPACES                    TO  WS-ERROR-LINE.
034400     MOVE  'STUDENT ID'               TO  WS-EL-LABEL.
034500     MOVE  STU-ID                    TO  WS-EL-ID.
034600     MOVE  '- VALIDATION ERRORS'      TO  WS-EL-TEXT.
034700     WRITE  ERROR-RPT-REC  FROM  WS-ERROR-LINE-FLAT.
034800*
034900     PERFORM  U2C-ERROR-DETAIL-RTN
035000         VARYING  WS-ERR-DTL-IDX  FROM  1  BY  1
035100         UNTIL    WS-ERR-DTL-IDX  >  PE-ERROR-COUNT.
035200*
035300 U2B-EXIT.
035400     EXIT.
035500 U2C-ERROR-DETAIL-RTN                  SECTION.
035600 U2C-START.
035700*
035800     MOVE  SPACES                     TO  WS-ERROR-LINE.
035900     MOVE  PE-ERROR-LINE(WS-ERR-DTL-IDX)  TO  WS-EL-TEXT.
036000     WRITE  ERROR-RPT-REC  FROM  WS-ERROR-LINE-FLAT.
036100*
036200 U2C-EXIT.
036300     EXIT.
036400*****************************************************************
036500* Level (3.0.0)      LOAD APPLICATION DETAIL, EDIT EACH RECORD   *
036600*                     VIA STASV20V, FOLD ACCEPTED APPLICATIONS   *
036700*                     INTO THE OWNING STUDENT'S RUNNING BEST      
036800*                     CANDIDATE AND EARLIEST/LATEST INTAKE        
036900*****************************************************************
037000 U3-LOAD-APPLICATION-RTN               SECTION.
037100 U3-START.
037200*
037300     READ  APPLICATION-IN
037400         AT END  MOVE  'Y'  TO  WS-APPLICATION-EOF-SW
037500     END-READ.
037600*
037700     PERFORM  U3A-APPLICATION-LOOP-RTN
037800         UNTIL  WS-APPLICATION-EOF-SW  =  'Y'.
037900*
038000 U3-EXIT.
038100     EXIT.
038200 U3A-APPLICATION-LOOP-RTN               SECTION.
038300 U3A-START.
038400*
038500     CALL  'STASV20V'  USING  STAS-APPLICATION-REC
038600                               STAS-STUDENT-TABLE-AREA
038700                               STAS-STUDENT-COUNT
038800                               PARM-EDIT-RESULT.
038900*
039000     IF  PE-IS-INVALID
039100         PERFORM  U3B-WRITE-APPLICATION-ERROR-RTN
039200         GO TO  U3A-READ-NEXT
039300     END-IF.
039400*
039500     IF  APP-DELETED  =  'Y'
039600         GO TO  U3A-READ-NEXT
039700     END-IF.
039800*
039900     SET  WS-STU-IDX  TO  1.
040000     SEARCH  ALL  WS-STUDENT-ENTRY
040100         AT END
040200             GO TO  U3A-READ-NEXT
040300         WHEN  WS-TAB-STU-ID(WS-STU-IDX)  =  APP-STU-ID
040400             CONTINUE
040500     END-SEARCH.
040600*
040700     ADD  1  TO  WS-TOTAL-APPLICATIONS
040800                 WS-TAB-APP-COUNT(WS-STU-IDX).
040900*
041000     MOVE  'N'                        TO  WS-LADDER-FOUND-SW.
041100     PERFORM  U3E-LADDER-TALLY-RTN
041200         VARYING  WS-LADDER-TALLY-IDX  FROM  1  BY  1
041300         UNTIL    WS-LADDER-TALLY-IDX  >  6
041400                  OR  WS-LADDER-FOUND-SW  =  'Y'.
041500*
041600     IF  APP-STATUS  =  'Dropped'
041700         ADD  1  TO  WS-TAB-DROPPED-COUNT(WS-STU-IDX)
041800         GO TO  U3A-READ-NEXT
041900     END-IF.
042000*
042100     ADD  1  TO  WS-TAB-ACTIVE-COUNT(WS-STU-IDX).
042200*
042300     MOVE  APP-STATUS                 TO  SC-STATUS-1.
042400     SET   SC-IS-WEIGHT                TO  TRUE.
042500     CALL  'STASC30U'  USING  PARM-STASC30U.
042600     MOVE  SC-WEIGHT-1                TO  WS-CAND-WEIGHT.
042700*
042800     MOVE  APP-INTAKE                 TO  SC-INTAKE-1.
042900     SET   SC-IS-PARSE                 TO  TRUE.
043000     CALL  'STASC30U'  USING  PARM-STASC30U.
043100     MOVE  SC-YEAR-1                  TO  WS-CAND-YEAR.
043200     MOVE  SC-MONTH-1                 TO  WS-CAND-MONTH.
043300*
043400     PERFORM  U3C-BEST-CANDIDATE-RTN.
043500     PERFORM  U3D-EARLY-LATE-RTN.
043600*
043700 U3A-READ-NEXT.
043800     READ  APPLICATION-IN
043900         AT END  MOVE  'Y'  TO  WS-APPLICATION-EOF-SW
044000     END-READ.
044100*
044200 U3A-EXIT.
044300     EXIT.
044400 U3B-WRITE-APPLICATION-ERROR-RTN        SECTION.
044500 U3B-START.
044600*
044700     MOVE  SPACES                     TO  WS-ERROR-LINE.
044800     MOVE  'APPLICATION'               TO  WS-EL-LABEL.
044900     MOVE  APP-ID                      TO  WS-EL-ID.
045000     MOVE  '- VALIDATION ERRORS'        TO  WS-EL-TEXT.
045100     WRITE  ERROR-RPT-REC  FROM  WS-ERROR-LINE-FLAT.
045200*
045300     PERFORM  U3F-ERROR-DETAIL-RTN
045400         VARYING  WS-ERR-DTL-IDX  FROM  1  BY  1
045500         UNTIL    WS-ERR-DTL-IDX  >  PE-ERROR-COUNT.
045600*
045700 U3B-EXIT.
045800     EXIT.
045900 U3C-BEST-CANDIDATE-RTN                  SECTION.
046000 U3C-START.
046100*
046200     IF  WS-CAND-WEIGHT  >  WS-TAB-BEST-WEIGHT(WS-STU-IDX)
046300         MOVE  APP-STATUS
046400             TO  WS-TAB-BEST-STATUS(WS-STU-IDX)
046500         MOVE  APP-INTAKE
046600             TO  WS-TAB-BEST-INTAKE(WS-STU-IDX)
046700         MOVE  WS-CAND-WEIGHT
046800             TO  WS-TAB-BEST-WEIGHT(WS-STU-IDX)
046900     ELSE
047000         IF  WS-CAND-WEIGHT  =  WS-TAB-BEST-WEIGHT(WS-STU-IDX)
047100             AND  WS-CAND-WEIGHT  >  ZERO
047200             MOVE  APP-INTAKE               TO  SC-INTAKE-1
047300             MOVE  WS-TAB-BEST-INTAKE(WS-STU-IDX)  TO  SC-INTAKE-2
047400             SET   SC-IS-COMPARE              TO  TRUE
047500             CALL  'STASC30U'  USING  PARM-STASC30U
047600             IF  SC-COMPARE-RESULT  <  ZERO
047700                 MOVE  APP-STATUS
047800                     TO  WS-TAB-BEST-STATUS(WS-STU-IDX)
047900                 MOVE  APP-INTAKE
048000                     TO  WS-TAB-BEST-INTAKE(WS-STU-IDX)
048100             END-IF
048200         END-IF
048300     END-IF.
048400*
048500 U3C-EXIT.
048600     EXIT.
048700 U3D-EARLY-LATE-RTN                       SECTION.
048800 U3D-START.
048900*
049000     IF  WS-CAND-YEAR  =  9999
049100         GO TO  U3D-EXIT
049200     END-IF.
049300*
049400     IF  WS-CAND-YEAR  <  WS-TAB-EARLY-YEAR(WS-STU-IDX)
049500         OR  (WS-CAND-YEAR  =  WS-TAB-EARLY-YEAR(WS-STU-IDX)
049600          AND  WS-CAND-MONTH  <  WS-TAB-EARLY-MONTH(WS-STU-IDX))
049700         MOVE  WS-CAND-YEAR   TO  WS-TAB-EARLY-YEAR(WS-STU-IDX)
049800         MOVE  WS-CAND-MONTH  TO  WS-TAB-EARLY-MONTH(WS-STU-IDX)
049900         MOVE  APP-INTAKE     TO  WS-TAB-EARLY-INTAKE(WS-STU-IDX)
050000     END-IF.
050100*
050200     IF  WS-CAND-YEAR  >  WS-TAB-LATE-YEAR(WS-STU-IDX)
050300         OR  (WS-CAND-YEAR  =  WS-TAB-LATE-YEAR(WS-STU-IDX)
050400          AND  WS-CAND-MONTH  >  WS-TAB-LATE-MONTH(WS-STU-IDX))
050500         MOVE  WS-CAND-YEAR   TO  WS-TAB-LATE-YEAR(WS-STU-IDX)
050600         MOVE  WS-CAND-MONTH  TO  WS-TAB-LATE-MONTH(WS-STU-IDX)
050700         MOVE  APP-INTAKE     TO  WS-TAB-LATE-INTAKE(WS-STU-IDX)
050800     END-IF.
050900*
051000 U3D-EXIT.
051100     EXIT.
051200 U3E-LADDER-TALLY-RTN                      SECTION.
051300 U3E-START.
051400*
051500     IF  APP-STATUS  =  WS-LADDER-STATUS(WS-LADDER-TALLY-IDX)
051600         MOVE  'Y'                TO  WS-LADDER-FOUND-SW
051700         ADD  1  TO  WS-STATUS-COUNT(WS-LADDER-TALLY-IDX)
051800     END-IF.
051900*
052000 U3E-EXIT.
052100     EXIT.
052200 U3F-ERROR-DETAIL-RTN                       SECTION.
052300 U3F-START.
052400*
052500     MOVE  SPACES                     TO  WS-ERROR-LINE.
052600     MOVE  PE-ERROR-LINE(WS-ERR-DTL-IDX)  TO  WS-EL-TEXT.
052700     WRITE  ERROR-RPT-REC  FROM  WS-ERROR-LINE-FLAT.
052800*
052900 U3F-EXIT.
053000     EXIT.
053100*****************************************************************
053200* Level (4.0.0)      WALK THE TABLE, POST THE DERIVED STATUS     *
053300*                     BACK ONTO EACH NON-DELETED STUDENT, WRITE  *
053400*                     STUDENT-OUT AND ONE UPDATE-RPT LINE PER     
053500*                     STUDENT                                     
053600*****************************************************************
053700 U4-FINALIZE-RTN                      SECTION.
053800 U4-START.
053900*
054000     IF  STAS-STUDENT-COUNT  >  ZERO
054100         PERFORM  U4A-FINALIZE-LOOP-RTN
054200             VARYING  WS-STU-IDX  FROM  1  BY  1
054300             UNTIL    WS-STU-IDX  >  STAS-STUDENT-COUNT
054400     END-IF.
054500*
054600 U4-EXIT.
054700     EXIT.
054800 U4A-FINALIZE-LOOP-RTN                  SECTION.
054900 U4A-START.
055000*
055100     MOVE  SPACES                     TO  STAS-STUDENT-REC.
055200     MOVE  WS-TAB-STU-ID(WS-STU-IDX)       TO  STU-ID.
055300     MOVE  WS-TAB-NAME(WS-STU-IDX)         TO  STU-NAME.
055400     MOVE  WS-TAB-EMAIL(WS-STU-IDX)        TO  STU-EMAIL.
055500     MOVE  WS-TAB-PHONE(WS-STU-IDX)        TO  STU-PHONE.
055600     MOVE  WS-TAB-DELETED(WS-STU-IDX)      TO  STU-DELETED.
055700*
055800     IF  STU-IS-DELETED
055900         MOVE  WS-TAB-OLD-STATUS(WS-STU-IDX)  TO  STU-HI-STATUS
056000         MOVE  WS-TAB-OLD-INTAKE(WS-STU-IDX)  TO  STU-HI-INTAKE
056100         MOVE  STAS-STUDENT-REC               TO  STUDENT-OUT-REC
056200         WRITE  STUDENT-OUT-REC
056300         GO TO  U4A-EXIT
056400     END-IF.
056500*
056600     MOVE  WS-TAB-BEST-STATUS(WS-STU-IDX)    TO  STU-HI-STATUS.
056700     MOVE  WS-TAB-BEST-INTAKE(WS-STU-IDX)    TO  STU-HI-INTAKE.
056800     MOVE  STAS-STUDENT-REC                   TO  STUDENT-OUT-REC.
056900     WRITE  STUDENT-OUT-REC.
057000*
057100     ADD  1  TO  WS-STUDENTS-PROCESSED.
057200*
057300     MOVE  SPACES                            TO  STAS-UPDATE-REC.
057400     MOVE  WS-TAB-STU-ID(WS-STU-IDX)          TO  UPD-STU-ID.
057500     MOVE  WS-TAB-OLD-STATUS(WS-STU-IDX)      TO  UPD-OLD-STATUS.
057600     MOVE  STU-HI-STATUS                      TO  UPD-NEW-STATUS.
057700     MOVE  WS-TAB-OLD-INTAKE(WS-STU-IDX)      TO  UPD-OLD-INTAKE.
057800     MOVE  STU-HI-INTAKE                      TO  UPD-NEW-INTAKE.
057900     MOVE  WS-TAB-APP-COUNT(WS-STU-IDX)       TO  UPD-APP-COUNT.
058000*
058100     IF  WS-TAB-STU-ID(WS-STU-IDX)  =  ZERO
058200         MOVE  'FAILED '                      TO  UPD-RESULT
058300         ADD  1  TO  WS-STUDENTS-FAILED
058400         MOVE  SPACES                          TO  WS-ERROR-LINE
058500         MOVE  'STUDENT ID'                     TO  WS-EL-LABEL
058600         MOVE  WS-TAB-STU-ID(WS-STU-IDX)         TO  WS-EL-ID
058700         MOVE  '- FAILED, BAD TABLE ENTRY'        TO  WS-EL-TEXT
058800         WRITE  ERROR-RPT-REC  FROM  WS-ERROR-LINE-FLAT
058900     ELSE
059000         MOVE  'SUCCESS'                       TO  UPD-RESULT
059100         ADD  1  TO  WS-STUDENTS-SUCCESS
059200     END-IF.
059300*
059400     MOVE  SPACES               TO  WS-UPDATE-LINE.
059500     MOVE  UPD-STU-ID           TO  WS-UL-STU-ID.
059600     MOVE  UPD-OLD-STATUS       TO  WS-UL-OLD-STATUS.
059700     MOVE  UPD-NEW-STATUS       TO  WS-UL-NEW-STATUS.
059800     MOVE  UPD-NEW-INTAKE       TO  WS-UL-NEW-INTAKE.
059900     MOVE  UPD-APP-COUNT        TO  WS-UL-APP-COUNT.
060000     MOVE  UPD-RESULT           TO  WS-UL-RESULT.
060100     WRITE  UPDATE-RPT-REC  FROM  WS-UPDATE-LINE-FLAT.
060200*
060300 U4A-EXIT.
060400     EXIT.
060500*****************************************************************
060600* Level (5.0.0)      STATISTICS REPORT - HEADER TOTALS, STATUS   *
060700*                     DISTRIBUTION, PER-STUDENT DETAIL            
060800*****************************************************************
060900 U5-STATS-RTN                          SECTION.
061000 U5-START.
061100*
061200     MOVE  ZERO  TO  WS-TOTAL-STUDENTS
061300                     WS-STUDENTS-WITH-STATUS.
061400*
061500     IF  STAS-STUDENT-COUNT  >  ZERO
061600         PERFORM  U5X-COUNT-LOOP-RTN
061700             VARYING  WS-STU-IDX  FROM  1  BY  1
061800             UNTIL    WS-STU-IDX  >  STAS-STUDENT-COUNT
061900     END-IF.
062000*
062100     MOVE  SPACES                      TO  WS-STATS-LINE.
062200     MOVE  'TOTAL STUDENTS'             TO  WS-SL-LABEL.
062300     MOVE  WS-TOTAL-STUDENTS             TO  WS-SL-NUM1.
062400     WRITE  STATS-RPT-REC  FROM  WS-STATS-LINE.
062500*
062600     MOVE  SPACES                      TO  WS-STATS-LINE.
062700     MOVE  'TOTAL APPLICATIONS'         TO  WS-SL-LABEL.
062800     MOVE  WS-TOTAL-APPLICATIONS         TO  WS-SL-NUM1.
062900     WRITE  STATS-RPT-REC  FROM  WS-STATS-LINE.
063000*
063100     MOVE  SPACES                      TO  WS-STATS-LINE.
063200     MOVE  'STUDENTS WITH STATUS'       TO  WS-SL-LABEL.
063300     MOVE  WS-STUDENTS-WITH-STATUS       TO  WS-SL-NUM1.
063400     WRITE  STATS-RPT-REC  FROM  WS-STATS-LINE.
063500*
063600     IF  WS-TOTAL-APPLICATIONS  >  ZERO
063700         PERFORM  U5A-STATUS-DIST-RTN
063800             VARYING  WS-LADDER-TALLY-IDX  FROM  1  BY  1
063900             UNTIL    WS-LADDER-TALLY-IDX  >  6
064000     END-IF.
064100*
064200     IF  STAS-STUDENT-COUNT  >  ZERO
064300         PERFORM  U5B-STUDENT-DETAIL-RTN
064400             VARYING  WS-STU-IDX  FROM  1  BY  1
064500             UNTIL    WS-STU-IDX  >  STAS-STUDENT-COUNT
064600     END-IF.
064700*
064800 U5-EXIT.
064900     EXIT.
065000 U5X-COUNT-LOOP-RTN                     SECTION.
065100 U5X-START.
065200*
065300     IF  WS-TAB-DELETED(WS-STU-IDX)  NOT =  'Y'
065400         ADD  1  TO  WS-TOTAL-STUDENTS
065500         IF  WS-TAB-BEST-WEIGHT(WS-STU-IDX)  >  ZERO
065600             ADD  1  TO  WS-STUDENTS-WITH-STATUS
065700         END-IF
065800     END-IF.
065900*
066000 U5X-EXIT.
066100     EXIT.
066200 U5A-STATUS-DIST-RTN                     SECTION.
066300 U5A-START.
066400*
066500     IF  WS-STATUS-COUNT(WS-LADDER-TALLY-IDX)  >  ZERO
066600         MOVE  SPACES                   TO  WS-STATS-LINE
066700         MOVE  WS-LADDER-STATUS(WS-LADDER-TALLY-IDX)
066800                                          TO  WS-SL-LABEL
066900         MOVE  WS-STATUS-COUNT(WS-LADDER-TALLY-IDX)
067000                                          TO  WS-SL-NUM1
067100         COMPUTE  WS-PCT-WORK  ROUNDED  =
067200             WS-STATUS-COUNT(WS-LADDER-TALLY-IDX)  *  100
067300             /  WS-TOTAL-APPLICATIONS
067400         MOVE  WS-PCT-WORK                TO  WS-SL-PCT
067500         MOVE  '%'                        TO  WS-SL-PCT-SIGN
067600         WRITE  STATS-RPT-REC  FROM  WS-STATS-LINE
067700     END-IF.
067800*
067900 U5A-EXIT.
068000     EXIT.
068100 U5B-STUDENT-DETAIL-RTN                   SECTION.
068200 U5B-START.
068300*
068400     IF  WS-TAB-DELETED(WS-STU-IDX)  =  'Y'
068500         GO TO  U5B-EXIT
068600     END-IF.
068700*
068800     MOVE  SPACES                        TO  WS-STATS-LINE.
068900     MOVE  'STUDENT'                       TO  WS-SL-LABEL.
069000     MOVE  WS-TAB-STU-ID(WS-STU-IDX)        TO  WS-SL-ID.
069100     MOVE  WS-TAB-APP-COUNT(WS-STU-IDX)      TO  WS-SL-NUM1.
069200     MOVE  WS-TAB-ACTIVE-COUNT(WS-STU-IDX)  TO  WS-SL-NUM2.
069300     MOVE  WS-TAB-DROPPED-COUNT(WS-STU-IDX)  TO  WS-SL-NUM3.
069400*
069500     IF  WS-TAB-EARLY-YEAR(WS-STU-IDX)  =  9999
069600         MOVE  'NONE'                     TO  WS-SL-TEXT1
069700     ELSE
069800         MOVE  WS-TAB-EARLY-INTAKE(WS-STU-IDX)  TO  WS-SL-TEXT1
069900     END-IF.
070000*
070100     IF  WS-TAB-LATE-YEAR(WS-STU-IDX)  =  ZERO
070200         MOVE  'NONE'                     TO  WS-SL-TEXT2
070300     ELSE
070400         MOVE  WS-TAB-LATE-INTAKE(WS-STU-IDX)   TO  WS-SL-TEXT2
070500     END-IF.
070600*
070700     WRITE  STATS-RPT-REC  FROM  WS-STATS-LINE.
070800*
070900 U5B-EXIT.
071000     EXIT.
071100*****************************************************************
071200* Level (6.0.0)      TERMINATION - WRITE TRAILER, CLOSE FILES    *
071300*****************************************************************
071400 U6-TERM-RTN                           SECTION.
071500 U6-START.
071600*
071700     MOVE  SPACES                        TO  WS-UPDATE-LINE.
071800     MOVE  'STUDENTS PROCESSED'           TO  WS-UL-OLD-STATUS.
071900     MOVE  WS-STUDENTS-PROCESSED           TO  WS-UL-APP-COUNT.
072000     WRITE  UPDATE-RPT-REC  FROM  WS-UPDATE-LINE-FLAT.
072100*
072200     MOVE  SPACES                        TO  WS-UPDATE-LINE.
072300     MOVE  'SUCCEEDED'                    TO  WS-UL-OLD-STATUS.
072400     MOVE  WS-STUDENTS-SUCCESS             TO  WS-UL-APP-COUNT.
072500     WRITE  UPDATE-RPT-REC  FROM  WS-UPDATE-LINE-FLAT.
072600*
072700     MOVE  SPACES                        TO  WS-UPDATE-LINE.
072800     MOVE  'FAILED'                       TO  WS-UL-OLD-STATUS.
072900     MOVE  WS-STUDENTS-FAILED              TO  WS-UL-APP-COUNT.
073000     WRITE  UPDATE-RPT-REC  FROM  WS-UPDATE-LINE-FLAT.
073100*
073200     CLOSE  STUDENT-IN
073300            APPLICATION-IN
073400            STUDENT-OUT
073500            UPDATE-RPT
073600            ERROR-RPT
073700            STATS-RPT.
073800*
073900     DISPLAY  '*** STASU01U END   '  WS-RUN-DATE  ' ***'
074000                                             UPON  SYSOUT.
074100*
074200 U6-EXIT.
074300     EXIT.
074400*****************************************************************
074500*****    STASU01U  PROGRAM  END                              *****
074600 END PROGRAM STASU01U.
