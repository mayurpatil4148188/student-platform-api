000100******************************************************************
000200*  COPYBOOK       : STASUPD                                      *
000300*  CONTAINS       : PER-STUDENT UPDATE-RESULT WORKING RECORD      
000400*                   (SOURCE OF ONE UPDATE-RPT DETAIL LINE)        
000500*  USED BY        : STASU01U (WORKING-STORAGE)                    
000600*                                                                *
000700*  MAINTENANCE HISTORY                                           *
000800*    DATE        PROGRAMMER      REQUEST   DESCRIPTION            
000900*  1986.11.14  R.K. OSTERMAN    SA-0118   ORIGINAL LAYOUT, BUILT  
001000*              ALONGSIDE THE DERIVED-STATUS RECALC RUN            
001100*  1994.02.08  W.H. LOUDEN      SA-0199   ADD UPD-RESULT FOR      
001200*              SUCCESS/FAILED ACCOUNTING ON THE BULK RUN          
001300******************************************************************
001400 01  STAS-UPDATE-REC.
001500     03  UPD-STU-ID                  PIC 9(06).
001600     03  UPD-OLD-STATUS              PIC X(40).
001700     03  UPD-NEW-STATUS              PIC X(40).
001800     03  UPD-OLD-INTAKE              PIC X(20).
001900     03  UPD-NEW-INTAKE              PIC X(20).
002000     03  UPD-APP-COUNT               PIC 9(03).
002100     03  UPD-RESULT                  PIC X(07).
002200         88  UPD-IS-SUCCESS              VALUE 'SUCCESS'.
002300         88  UPD-IS-FAILED               VALUE 'FAILED '.
002400     03  FILLER                      PIC X(14).
