000100*****************************************************************
000200* Copyright (c) Intercollegiate Study Abroad Services.           *
000300*                                                                *
000400* SYSTEM         : STUDENT APPLICATION STATUS SUBSYSTEM         *
000500* SUBSYSTEM      : NIGHTLY STATUS RECALCULATION BATCH RUN        *
000600* PROCESS        : STUDENT RECORD VALIDATION, CALLED ONCE PER    *
000700*                  STUDENT RECORD READ FROM STUDENT-IN           *
000800* CALLED BY      : STASU01U                                      *
000900*                                                                *
001000* MODIFICATION HISTORY                                           *
001100*   DATE        PROGRAMMER      REQUEST   DESCRIPTION            *
001200* 1982.03.09  R.K. OSTERMAN    SA-0001   ORIGINAL PROGRAM -      *
001300*             NAME AND PHONE EDITS ONLY                           
001400* 1984.09.21  R.K. OSTERMAN    SA-0072   ADD EMAIL EDIT, '@'      
001500*             REQUIRED                                            
001600* 1986.11.14  R.K. OSTERMAN    SA-0118   ADD DUPLICATE-EMAIL      
001700*             CHECK AGAINST PRIOR ACCEPTED STUDENTS THIS RUN      
001800* 1998.07.22  D.L. FENWICK     SA-0241   Y2K REVIEW - NO DATE     
001900*             FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED          
002000* 2004.05.04  M.J. PRUETT      SA-0307   WIDEN STU-EMAIL TABLE    
002100*             ENTRY TO MATCH STASSTU EMAIL WIDTH (40 TO 50)       
002200*****************************************************************
002300 IDENTIFICATION                   DIVISION.
002400 PROGRAM-ID.                      STASV10V.
002500 AUTHOR.                          R.K. OSTERMAN.
002600 INSTALLATION.                    ISAS DATA CENTER.
002700 DATE-WRITTEN.                    1982.03.09.
002800 DATE-COMPILED.                   2004.05.04.
002900 SECURITY.                        CONFIDENTIAL.
003000*
003100*****************************************************************
003200 ENVIRONMENT                      DIVISION.
003300*****************************************************************
003400 CONFIGURATION                    SECTION.
003500 SOURCE-COMPUTER.                 MIDRANGE-1.
003600 OBJECT-COMPUTER.                 MIDRANGE-1.
003700 SPECIAL-NAMES.
003800     CLASS WS-ATSIGN-CLASS  IS  "@"
003900     UPSI 0  IS  WS-DEBUG-SWITCH.
004000*
004100*****************************************************************
004200 DATA                              DIVISION.
004300*****************************************************************
004400 WORKING-STORAGE                  SECTION.
004500*
004600*----------------------------------------------------------------*
004700* NAME EDIT SCAN AREA - CHARACTER-TABLE VIEW OF STU-NAME SO THE  *
004800* TRAILING-BLANK SCAN CAN RUN AS A TABLE SEARCH                  *
004900*----------------------------------------------------------------*
005000 01  WS-NAME-WORK.
005100     05  WS-NAME-TEXT               PIC  X(40).
005200     05  FILLER                     PIC  X(01).
005300 01  WS-NAME-CHARS  REDEFINES  WS-NAME-WORK.
005400     05  WS-NAME-CHAR      OCCURS 41 TIMES
005500                            PIC  X(01).
005600*
005700*----------------------------------------------------------------*
005800* EMAIL EDIT SCAN AREA                                           *
005900*----------------------------------------------------------------*
006000 01  WS-EMAIL-WORK.
006100     05  WS-EMAIL-TEXT              PIC  X(50).
006200     05  FILLER                     PIC  X(01).
006300 01  WS-EMAIL-CHARS  REDEFINES  WS-EMAIL-WORK.
006400     05  WS-EMAIL-CHAR     OCCURS 51 TIMES
006500                            PIC  X(01).
006600*
006700*----------------------------------------------------------------*
006800* PHONE EDIT SCAN AREA                                           *
006900*----------------------------------------------------------------*
007000 01  WS-PHONE-WORK.
007100     05  WS-PHONE-TEXT              PIC  X(20).
007200     05  FILLER                     PIC  X(01).
007300 01  WS-PHONE-CHARS  REDEFINES  WS-PHONE-WORK.
007400     05  WS-PHONE-CHAR     OCCURS 21 TIMES
007500                            PIC  X(01).
007600*
007700 01  WS-SCAN-IDX                    PIC  9(02)  COMP.
007800 01  WS-AT-FOUND-SW                 PIC  X(01).
007900 01  WS-ERROR-TEXT                  PIC  X(60).
008000*
008100*----------------------------------------------------------------*
008200* DUPLICATE-EMAIL TABLE - EMAILS OF STUDENTS ALREADY ACCEPTED    *
008300* THIS RUN.  WORKING-STORAGE OF A CALLED PROGRAM HOLDS ITS VALUE *
008400* ACROSS CALLS WITHIN THE SAME RUN, SO NO FILE IS NEEDED HERE    *
008500*----------------------------------------------------------------*
008600 01  WS-EMAIL-TABLE-AREA.
008700     05  WS-EMAIL-ENTRY    OCCURS 2000 TIMES
008800                            PIC  X(50).
008900     05  FILLER                     PIC  X(01).
009000 01  WS-EMAIL-COUNT                 PIC  9(04)  COMP.
009100 01  WS-DUP-IDX                     PIC  9(04)  COMP.
009200 01  WS-DUP-FOUND-SW                PIC  X(01).
009300*
009400 77  WS-CALL-COUNT                  PIC  9(07)  COMP  VALUE  ZERO.
009500 77  WS-DEBUG-SWITCH                PIC  X(01)  VALUE  SPACE.
009600*
009700*****************************************************************
009800 LINKAGE                           SECTION.
009900*****************************************************************
010000      COPY  STASSTU.
010100*
010200      COPY  STASPRM.
010300*
010400*****************************************************************
010500 PROCEDURE          DIVISION  USING  STAS-STUDENT-REC
010600                                     PARM-EDIT-RESULT.
010700*****************************************************************
010800* Level (0.0.0)      MAIN  CONTROL                               *
010900*****************************************************************
011000 MAIN-SHORI                       SECTION.
011100 CONTOROL-START.
011200*
011300     ADD  1  TO  WS-CALL-COUNT.
011400     PERFORM  SV1-EDIT-RTN.
011500     GOBACK.
011600 CONTOROL-EXIT.
011700     EXIT.
011800*****************************************************************
011900* Level (1.0.0)      STUDENT RECORD EDIT - TOP LEVEL             *
012000*****************************************************************
012100 SV1-EDIT-RTN                     SECTION.
012200 SV1-START.
012300*
012400     MOVE  SPACES                  TO  PE-ERROR-LINE(1)
012500                                        PE-ERROR-LINE(2)
012600                                        PE-ERROR-LINE(3)
012700                                        PE-ERROR-LINE(4)
012800                                        PE-ERROR-LINE(5).
012900     MOVE  ZERO                    TO  PE-ERROR-COUNT.
013000     SET  PE-IS-VALID               TO  TRUE.
013100*
013200     PERFORM  SV2-NAME-EDIT-RTN.
013300     PERFORM  SV3-EMAIL-EDIT-RTN.
013400     PERFORM  SV4-PHONE-EDIT-RTN.
013500*
013600     IF  PE-IS-VALID  AND  STU-IS-ACTIVE
013700         PERFORM  SV5-DUP-EMAIL-RTN
013800     END-IF.
013900*
014000     IF  PE-IS-VALID  AND  STU-IS-ACTIVE
014100         PERFORM  SV6-REMEMBER-EMAIL-RTN
014200     END-IF.
014300*
014400 SV1-EXIT.
014500     EXIT.
014600*****************************************************************
014700* Level (2.0.0)      NAME EDIT - MIN 2 SIGNIFICANT CHARACTERS    *
014800*****************************************************************
014900 SV2-NAME-EDIT-RTN                 SECTION.
015000 SV2-START.
015100*
015200     MOVE  STU-NAME                 TO  WS-NAME-TEXT.
015300     MOVE  40                       TO  WS-SCAN-IDX.
015400     PERFORM  SV2A-NAME-SCAN-RTN
015500         VARYING  WS-SCAN-IDX  FROM  40  BY  -1
015600         UNTIL    WS-SCAN-IDX  <  1
015700                  OR  WS-NAME-CHAR(WS-SCAN-IDX)  NOT = SPACE.
015800*
015900     IF  WS-SCAN-IDX  <  2
016000         MOVE  'STUDENT NAME MUST HAVE AT LEAST 2 CHARACTERS'
016100             TO  WS-ERROR-TEXT
016200         PERFORM  SV9-ADD-ERROR-RTN
016300     END-IF.
016400*
016500 SV2-EXIT.
016600     EXIT.
016700 SV2A-NAME-SCAN-RTN                 SECTION.
016800 SV2A-START.
016900     CONTINUE.
017000 SV2A-EXIT.
017100     EXIT.
017200*****************************************************************
017300* Level (3.0.0)      EMAIL EDIT - REQUIRED, MUST CONTAIN '@'     *
017400*****************************************************************
017500 SV3-EMAIL-EDIT-RTN                SECTION.
017600 SV3-START.
017700*
017800     MOVE  STU-EMAIL                TO  WS-EMAIL-TEXT.
017900     MOVE  50                       TO  WS-SCAN-IDX.
018000     PERFORM  SV3A-EMAIL-LEN-SCAN-RTN
018100         VARYING  WS-SCAN-IDX  FROM  50  BY  -1
018200         UNTIL    WS-SCAN-IDX  <  1
018300                  OR  WS-EMAIL-CHAR(WS-SCAN-IDX)  NOT = SPACE.
018400*
018500     IF  WS-SCAN-IDX  <  1
018600         MOVE  'EMAIL ADDRESS IS REQUIRED'  TO  WS-ERROR-TEXT
018700         PERFORM  SV9-ADD-ERROR-RTN
018800         GO TO  SV3-EXIT
018900     END-IF.
019000*
019100     MOVE  'N'                      TO  WS-AT-FOUND-SW.
019200     PERFORM  SV3B-EMAIL-AT-SCAN-RTN
019300         VARYING  WS-SCAN-IDX  FROM  1  BY  1
019400         UNTIL    WS-SCAN-IDX  >  50
019500                  OR  WS-AT-FOUND-SW  =  'Y'.
019600*
019700     IF  WS-AT-FOUND-SW  NOT =  'Y'
019800         MOVE  'EMAIL ADDRESS MUST CONTAIN AN "@" CHARACTER'
019900             TO  WS-ERROR-TEXT
020000         PERFORM  SV9-ADD-ERROR-RTN
020100     END-IF.
020200*
020300 SV3-EXIT.
020400     EXIT.
020500 SV3A-EMAIL-LEN-SCAN-RTN             SECTION.
020600 SV3A-START.
020700     CONTINUE.
020800 SV3A-EXIT.
020900     EXIT.
021000 SV3B-EMAIL-AT-SCAN-RTN              SECTION.
021100 SV3B-START.
021200*
021300     IF  WS-EMAIL-CHAR(WS-SCAN-IDX)  IS  WS-ATSIGN-CLASS
021400         MOVE  'Y'                  TO  WS-AT-FOUND-SW
021500     END-IF.
021600*
021700 SV3B-EXIT.
021800     EXIT.
021900*****************************************************************
022000* Level (4.0.0)      PHONE EDIT - MIN 10 CHARACTERS              *
022100*****************************************************************
022200 SV4-PHONE-EDIT-RTN                SECTION.
022300 SV4-START.
022400*
022500     MOVE  STU-PHONE                TO  WS-PHONE-TEXT.
022600     MOVE  20                       TO  WS-SCAN-IDX.
022700     PERFORM  SV4A-PHONE-SCAN-RTN
022800         VARYING  WS-SCAN-IDX  FROM  20  BY  -1
022900         UNTIL    WS-SCAN-IDX  <  1
023000                  OR  WS-PHONE-CHAR(WS-SCAN-IDX)  NOT = SPACE.
023100*
023200     IF  WS-SCAN-IDX  <  10
023300         MOVE  'PHONE NUMBER MUST HAVE AT LEAST 10 CHARACTERS'
023400             TO  WS-ERROR-TEXT
023500         PERFORM  SV9-ADD-ERROR-RTN
023600     END-IF.
023700*
023800 SV4-EXIT.
023900     EXIT.
024000 SV4A-PHONE-SCAN-RTN                 SECTION.
024100 SV4A-START.
024200     CONTINUE.
024300 SV4A-EXIT.
024400     EXIT.
024500*****************************************************************
024600* Level (5.0.0)      DUPLICATE-EMAIL CHECK AGAINST STUDENTS      *
024700*                     ALREADY ACCEPTED EARLIER IN THIS RUN       *
024800*****************************************************************
024900 SV5-DUP-EMAIL-RTN                  SECTION.
025000 SV5-START.
025100*
025200     MOVE  'N'                      TO  WS-DUP-FOUND-SW.
025300     IF  WS-EMAIL-COUNT  >  ZERO
025400         PERFORM  SV5A-DUP-SEARCH-RTN
025500             VARYING  WS-DUP-IDX  FROM  1  BY  1
025600             UNTIL    WS-DUP-IDX  >  WS-EMAIL-COUNT
025700                      OR  WS-DUP-FOUND-SW  =  'Y'
025800     END-IF.
025900*
026000     IF  WS-DUP-FOUND-SW  =  'Y'
026100         MOVE  'EMAIL ADDRESS DUPLICATES AN EARLIER STUDENT'
026200             TO  WS-ERROR-TEXT
026300         PERFORM  SV9-ADD-ERROR-RTN
026400     END-IF.
026500*
026600 SV5-EXIT.
026700     EXIT.
026800 SV5A-DUP-SEARCH-RTN                  SECTION.
026900 SV5A-START.
027000*
027100     IF  STU-EMAIL  =  WS-EMAIL-ENTRY(WS-DUP-IDX)
027200         MOVE  'Y'                  TO  WS-DUP-FOUND-SW
027300     END-IF.
027400*
027500 SV5A-EXIT.
027600     EXIT.
027700*****************************************************************
027800* Level (6.0.0)      REMEMBER THIS EMAIL FOR LATER DUP CHECKS    *
027900*****************************************************************
028000 SV6-REMEMBER-EMAIL-RTN              SECTION.
028100 SV6-START.
028200*
028300     IF  WS-EMAIL-COUNT  <  2000
028400         ADD  1  TO  WS-EMAIL-COUNT
028500         MOVE  STU-EMAIL  TO  WS-EMAIL-ENTRY(WS-EMAIL-COUNT)
028600     END-IF.
028700*
028800 SV6-EXIT.
028900     EXIT.
029000*****************************************************************
029100* Level (9.0.0)      ADD ONE LINE TO PE-ERROR-LINE, INVALIDATE   *
029200*                     THE RECORD.  WS-ERROR-TEXT HOLDS THE TEXT  *
029300*****************************************************************
029400 SV9-ADD-ERROR-RTN                   SECTION.
029500 SV9-START.
029600*
029700     SET  PE-IS-INVALID             TO  TRUE.
029800     IF  PE-ERROR-COUNT  <  5
029900         ADD  1  TO  PE-ERROR-COUNT
030000         MOVE  WS-ERROR-TEXT  TO  PE-ERROR-LINE(PE-ERROR-COUNT)
030100     END-IF.
030200*
030300 SV9-EXIT.
030400     EXIT.
030500*****************************************************************
030600*****    STASV10V  PROGRAM  END                             *****
030700 END PROGRAM STASV10V.
