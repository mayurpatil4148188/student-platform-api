000100*****************************************************************
000200* Copyright (c) Intercollegiate Study Abroad Services.           *
000300*                                                                *
000400* SYSTEM         : STUDENT APPLICATION STATUS SUBSYSTEM         *
000500* SUBSYSTEM      : NIGHTLY STATUS RECALCULATION BATCH RUN        *
000600* PROCESS        : APPLICATION RECORD VALIDATION, CALLED ONCE    *
000700*                  PER APPLICATION RECORD READ FROM              *
000800*                  APPLICATION-IN.  ALSO ENFORCES THE FORWARD-   *
000900*                  ONLY STATUS TRANSITION RULE ON A RESUBMITTED  *
001000*                  APP-ID ENCOUNTERED LATER IN THE SAME RUN      *
001100* CALLED BY      : STASU01U                                      *
001200* CALLS          : STASC30U  (FUNCTION TRAN)                     *
001300*                                                                *
001400* MODIFICATION HISTORY                                           *
001500*   DATE        PROGRAMMER      REQUEST   DESCRIPTION            *
001600* 1982.03.09  R.K. OSTERMAN    SA-0001   ORIGINAL PROGRAM -      *
001700*             UNIVERSITY/PROGRAM/INTAKE/STATUS EDITS ONLY         
001800* 1986.11.14  R.K. OSTERMAN    SA-0118   ADD STUDENT-ID-EXISTS    
001900*             EDIT AGAINST THE IN-CORE STUDENT TABLE BUILT BY     
002000*             STASU01U                                            
002100* 1986.12.02  R.K. OSTERMAN    SA-0124   ADD RESUBMITTED-APP-ID   
002200*             TRANSITION CHECK, CALLS NEW STASC30U TRAN FUNCTION  
002300* 1994.02.08  W.H. LOUDEN      SA-0199   INTAKE YEAR WINDOW FOR   
002400*             THIS EDIT TIGHTENED TO 2024-2030 PER RECRUITING     
002500*             DEPT REQUEST - STASC30U'S GENERAL PARSE WINDOW      
002600*             REMAINS 2000-2100 AND IS NOT AFFECTED               
002700* 1998.07.22  D.L. FENWICK     SA-0241   Y2K REVIEW - INTAKE
002800*             YEAR WINDOW IS 4-DIGIT, NO CHANGE REQUIRED
002900* 2004.05.04  M.J. PRUETT      SA-0307   NO CHANGE FOR THIS
003000*             PROGRAM, LISTED FOR TRACEABILITY WITH STASSTU
003100*****************************************************************
003200 IDENTIFICATION                   DIVISION.
003300 PROGRAM-ID.                      STASV20V.
003400 AUTHOR.                          R.K. OSTERMAN.
003500 INSTALLATION.                    ISAS DATA CENTER.
003600 DATE-WRITTEN.                    1982.03.09.
003700 DATE-COMPILED.                   2004.05.04.
003800 SECURITY.                        CONFIDENTIAL.
003900*
004000*****************************************************************
004100 ENVIRONMENT                      DIVISION.
004200*****************************************************************
004300 CONFIGURATION                    SECTION.
004400 SOURCE-COMPUTER.                 MIDRANGE-1.
004500 OBJECT-COMPUTER.                 MIDRANGE-1.
004600 SPECIAL-NAMES.
004700     UPSI 0  IS  WS-DEBUG-SWITCH.
004800*
004900*****************************************************************
005000 DATA                              DIVISION.
005100*****************************************************************
005200 WORKING-STORAGE                  SECTION.
005300*
005400      COPY  STASWRK.
005500*
005600*----------------------------------------------------------------*
005700* UNIVERSITY / PROGRAM NAME EDIT SCAN AREAS                      *
005800*----------------------------------------------------------------*
005900 01  WS-UNIV-WORK.
006000     05  WS-UNIV-TEXT               PIC  X(40).
006100     05  FILLER                     PIC  X(01).
006200 01  WS-UNIV-CHARS  REDEFINES  WS-UNIV-WORK.
006300     05  WS-UNIV-CHAR      OCCURS 41 TIMES
006400                            PIC  X(01).
006500*
006600 01  WS-PROG-WORK.
006700     05  WS-PROG-TEXT               PIC  X(40).
006800     05  FILLER                     PIC  X(01).
006900 01  WS-PROG-CHARS  REDEFINES  WS-PROG-WORK.
007000     05  WS-PROG-CHAR      OCCURS 41 TIMES
007100                            PIC  X(01).
007200*
007300*----------------------------------------------------------------*
007400* INTAKE TOKEN WORK AREA - LAST BLANK-SEPARATED TOKEN ONLY,      *
007500* EDIT HERE CHECKS THE YEAR WINDOW, NOT THE MONTH NAME            
007600*----------------------------------------------------------------*
007700 01  WS-INTAKE-WORK.
007800     05  WS-INTAKE-TEXT             PIC  X(20).
007900     05  FILLER                     PIC  X(01).
008000 01  WS-INTAKE-CHARS  REDEFINES  WS-INTAKE-WORK.
008100     05  WS-INTAKE-CHAR    OCCURS 21 TIMES
008200                            PIC  X(01).
008300*
008400 01  WS-TOK-AREA.
008500     05  WS-TOK              OCCURS 5 TIMES
008600                              PIC  X(20).
008700     05  FILLER               PIC  X(01).
008800 01  WS-TOK-LEN-AREA.
008900     05  WS-TOK-LEN           OCCURS 5 TIMES
009000                               PIC  9(02)  COMP.
009100     05  FILLER               PIC  X(01).
009200 01  WS-TOK-COUNT                   PIC  9(01)  COMP.
009300 01  WS-YEAR-TOK-AREA               PIC  X(04).
009400 01  WS-YEAR-DIGIT-SW               PIC  X(01).
009500 01  WS-YEAR-NUM                    PIC  9(04).
009600*
009700 01  WS-SCAN-IDX                    PIC  9(02)  COMP.
009800 01  WS-ERROR-TEXT                  PIC  X(60).
009900 01  WS-VALID-STATUS-SW             PIC  X(01).
010000 01  WS-LADDER-IDX                  PIC  9(02)  COMP.
010100*
010200*----------------------------------------------------------------*
010300* PER-RUN "SEEN APP-ID" TABLE - CARRIES THE STATUS ACCEPTED      *
010400* FOR AN APP-ID THE FIRST TIME IT WAS SEEN THIS RUN, SO A        *
010500* CORRECTION LINE RESUBMITTING THE SAME APP-ID CAN BE CHECKED    *
010600* FOR FORWARD-ONLY STATUS TRANSITION.  RETAINED IN WORKING-       
010700* STORAGE ACROSS CALLS, NO FILE INVOLVED                         *
010800*----------------------------------------------------------------*
010900 01  WS-SEEN-TABLE-AREA.
011000     05  WS-SEEN-ENTRY     OCCURS 3000 TIMES.
011100         10  WS-SEEN-APP-ID          PIC  9(06).
011200         10  WS-SEEN-STATUS          PIC  X(40).
011300     05  FILLER                     PIC  X(01).
011400 01  WS-SEEN-COUNT                  PIC  9(04)  COMP.
011500 01  WS-SEEN-IDX                    PIC  9(04)  COMP.
011600 01  WS-SEEN-FOUND-SW               PIC  X(01).
011700 01  WS-SEEN-MATCH-IDX               PIC  9(04)  COMP.
011800*
011900 77  WS-CALL-COUNT                  PIC  9(07)  COMP  VALUE  ZERO.
012000 77  WS-DEBUG-SWITCH                PIC  X(01)  VALUE  SPACE.
012100*
012200*****************************************************************
012300 LINKAGE                           SECTION.
012400*****************************************************************
012500      COPY  STASAPL.
012600*
012700      COPY  STASSTB.
012800*
012900      COPY  STASPRM.
013000*
013100*****************************************************************
013200 PROCEDURE          DIVISION  USING  STAS-APPLICATION-REC
013300                                     STAS-STUDENT-TABLE-AREA
013400                                     STAS-STUDENT-COUNT
013500                                     PARM-EDIT-RESULT.
013600*****************************************************************
013700* Level (0.0.0)      MAIN  CONTROL                               *
013800*****************************************************************
013900 MAIN-SHORI                       SECTION.
014000 CONTOROL-START.
014100*
014200     ADD  1  TO  WS-CALL-COUNT.
014300     PERFORM  AV1-EDIT-RTN.
014400     GOBACK.
014500 CONTOROL-EXIT.
014600     EXIT.
014700*****************************************************************
014800* Level (1.0.0)      APPLICATION RECORD EDIT - TOP LEVEL         *
014900*****************************************************************
015000 AV1-EDIT-RTN                      SECTION.
015100 AV1-START.
015200*
015300     MOVE  SPACES                  TO  PE-ERROR-LINE(1)
015400                                        PE-ERROR-LINE(2)
015500                                        PE-ERROR-LINE(3)
015600                                        PE-ERROR-LINE(4)
015700                                        PE-ERROR-LINE(5).
015800     MOVE  ZERO                    TO  PE-ERROR-COUNT.
015900     SET  PE-IS-VALID               TO  TRUE.
016000*
016100     PERFORM  AV2-UNIV-EDIT-RTN.
016200     PERFORM  AV3-PROG-EDIT-RTN.
016300     PERFORM  AV4-INTAKE-EDIT-RTN.
016400     PERFORM  AV5-STATUS-EDIT-RTN.
016500     PERFORM  AV6-STUDENT-EXISTS-RTN.
016600*
016700     IF  PE-IS-VALID
016800         PERFORM  AV7-TRANSITION-RTN
016900     END-IF.
017000*
017100 AV1-EXIT.
017200     EXIT.
017300*****************************************************************
017400* Level (2.0.0)      UNIVERSITY NAME - MIN 2 SIGNIFICANT CHARS   *
017500*****************************************************************
017600 AV2-UNIV-EDIT-RTN                 SECTION.
017700 AV2-START.
017800*
017900     MOVE  APP-UNIVERSITY           TO  WS-UNIV-TEXT.
018000     MOVE  40                       TO  WS-SCAN-IDX.
018100     PERFORM  AV2A-UNIV-SCAN-RTN
018200         VARYING  WS-SCAN-IDX  FROM  40  BY  -1
018300         UNTIL    WS-SCAN-IDX  <  1
018400                  OR  WS-UNIV-CHAR(WS-SCAN-IDX)  NOT = SPACE.
018500*
018600     IF  WS-SCAN-IDX  <  2
018700         MOVE  'UNIVERSITY NAME MUST HAVE AT LEAST 2 CHARACTERS'
018800             TO  WS-ERROR-TEXT
018900         PERFORM  AV9-ADD-ERROR-RTN
019000     END-IF.
019100*
019200 AV2-EXIT.
019300     EXIT.
019400 AV2A-UNIV-SCAN-RTN                  SECTION.
019500 AV2A-START.
019600     CONTINUE.
019700 AV2A-EXIT.
019800     EXIT.
019900*****************************************************************
020000* Level (3.0.0)      PROGRAM NAME - MIN 2 SIGNIFICANT CHARS      *
020100*****************************************************************
020200 AV3-PROG-EDIT-RTN                 SECTION.
020300 AV3-START.
020400*
020500     MOVE  APP-PROGRAM              TO  WS-PROG-TEXT.
020600     MOVE  40                       TO  WS-SCAN-IDX.
020700     PERFORM  AV3A-PROG-SCAN-RTN
020800         VARYING  WS-SCAN-IDX  FROM  40  BY  -1
020900         UNTIL    WS-SCAN-IDX  <  1
021000                  OR  WS-PROG-CHAR(WS-SCAN-IDX)  NOT = SPACE.
021100*
021200     IF  WS-SCAN-IDX  <  2
021300         MOVE  'PROGRAM NAME MUST HAVE AT LEAST 2 CHARACTERS'
021400             TO  WS-ERROR-TEXT
021500         PERFORM  AV9-ADD-ERROR-RTN
021600     END-IF.
021700*
021800 AV3-EXIT.
021900     EXIT.
022000 AV3A-PROG-SCAN-RTN                  SECTION.
022100 AV3A-START.
022200     CONTINUE.
022300 AV3A-EXIT.
022400     EXIT.
022500*****************************************************************
022600* Level (4.0.0)      INTAKE - REQUIRED, >= 2 TOKENS, LAST TOKEN  *
022700*                     A YEAR IN 2024-2030 (TIGHTER THAN THE      *
022800*                     GENERAL PARSER'S 2000-2100 SANITY WINDOW)  *
022900*****************************************************************
023000 AV4-INTAKE-EDIT-RTN                SECTION.
023100 AV4-START.
023200*
023300     MOVE  APP-INTAKE                TO  WS-INTAKE-TEXT.
023400     MOVE  ZERO                      TO  WS-TOK-COUNT.
023500     MOVE  SPACES                    TO  WS-TOK-AREA.
023600     MOVE  ZERO                      TO  WS-TOK-LEN-AREA.
023700*
023800     IF  WS-INTAKE-TEXT  =  SPACES
023900         MOVE  'INTAKE PERIOD IS REQUIRED'  TO  WS-ERROR-TEXT
024000         PERFORM  AV9-ADD-ERROR-RTN
024100         GO TO  AV4-EXIT
024200     END-IF.
024300*
024400     UNSTRING  WS-INTAKE-TEXT  DELIMITED BY  ALL  SPACE
024500         INTO  WS-TOK(1)  COUNT IN  WS-TOK-LEN(1)
024600               WS-TOK(2)  COUNT IN  WS-TOK-LEN(2)
024700               WS-TOK(3)  COUNT IN  WS-TOK-LEN(3)
024800               WS-TOK(4)  COUNT IN  WS-TOK-LEN(4)
024900               WS-TOK(5)  COUNT IN  WS-TOK-LEN(5)
025000         TALLYING IN  WS-TOK-COUNT
025100         ON OVERFLOW
025200             MOVE  'INTAKE PERIOD HAS TOO MANY WORDS'
025300                 TO  WS-ERROR-TEXT
025400             PERFORM  AV9-ADD-ERROR-RTN
025500             GO TO  AV4-EXIT.
025600*
025700     IF  WS-TOK-COUNT  <  2
025800         MOVE  'INTAKE PERIOD MUST HAVE A MONTH AND A YEAR'
025900             TO  WS-ERROR-TEXT
026000         PERFORM  AV9-ADD-ERROR-RTN
026100         GO TO  AV4-EXIT
026200     END-IF.
026300*
026400     IF  WS-TOK-LEN(WS-TOK-COUNT)  NOT =  4
026500         MOVE  'INTAKE YEAR MUST BE NUMERIC'  TO  WS-ERROR-TEXT
026600         PERFORM  AV9-ADD-ERROR-RTN
026700         GO TO  AV4-EXIT
026800     END-IF.
026900     MOVE  WS-TOK(WS-TOK-COUNT)(1:4)  TO  WS-YEAR-TOK-AREA.
027000     IF  WS-YEAR-TOK-AREA  NOT NUMERIC
027100         MOVE  'INTAKE YEAR MUST BE NUMERIC'  TO  WS-ERROR-TEXT
027200         PERFORM  AV9-ADD-ERROR-RTN
027300         GO TO  AV4-EXIT
027400     END-IF.
027500*
027600     MOVE  WS-YEAR-TOK-AREA           TO  WS-YEAR-NUM.
027700     IF  WS-YEAR-NUM  <  2024  OR  WS-YEAR-NUM  >  2030
027800         MOVE  'INTAKE YEAR MUST BE BETWEEN 2024 AND 2030'
027900             TO  WS-ERROR-TEXT
028000         PERFORM  AV9-ADD-ERROR-RTN
028100     END-IF.
028200*
028300 AV4-EXIT.
028400     EXIT.
028500*****************************************************************
028600* Level (5.0.0)      STATUS - REQUIRED, ONE OF THE SIX VALID     *
028700*                     STATUSES ON THE LADDER                     *
028800*****************************************************************
028900 AV5-STATUS-EDIT-RTN                SECTION.
029000 AV5-START.
029100*
029200     MOVE  'N'                       TO  WS-VALID-STATUS-SW.
029300     IF  APP-STATUS  =  SPACES
029400         MOVE  'APPLICATION STATUS IS REQUIRED'  TO  WS-ERROR-TEXT
029500         PERFORM  AV9-ADD-ERROR-RTN
029600         GO TO  AV5-EXIT
029700     END-IF.
029800*
029900     PERFORM  AV5A-LADDER-SCAN-RTN
030000         VARYING  WS-LADDER-IDX  FROM  1  BY  1
030100         UNTIL    WS-LADDER-IDX  >  6
030200                  OR  WS-VALID-STATUS-SW  =  'Y'.
030300*
030400     IF  WS-VALID-STATUS-SW  NOT =  'Y'
030500         MOVE  'APPLICATION STATUS IS NOT A VALID STATUS'
030600             TO  WS-ERROR-TEXT
030700         PERFORM  AV9-ADD-ERROR-RTN
030800     END-IF.
030900*
031000 AV5-EXIT.
031100     EXIT.
031200 AV5A-LADDER-SCAN-RTN                 SECTION.
031300 AV5A-START.
031400*
031500     IF  APP-STATUS  =  WS-LADDER-STATUS(WS-LADDER-IDX)
031600         MOVE  'Y'                   TO  WS-VALID-STATUS-SW
031700     END-IF.
031800*
031900 AV5A-EXIT.
032000     EXIT.
032100*****************************************************************
032200* Level (6.0.0)      STUDENT ID - REQUIRED, NON-ZERO, MUST       *
032300*                     REFERENCE AN EXISTING STUDENT              *
032400*****************************************************************
032500 AV6-STUDENT-EXISTS-RTN              SECTION.
032600 AV6-START.
032700*
032800     IF  APP-STU-ID  =  ZERO
032900         MOVE  'STUDENT ID IS REQUIRED'  TO  WS-ERROR-TEXT
033000         PERFORM  AV9-ADD-ERROR-RTN
033100         GO TO  AV6-EXIT
033200     END-IF.
033300*
033400     SET  STAS-STU-IDX  TO  1.
033500     SEARCH  STAS-STUDENT-ENTRY
033600         AT END
033700             MOVE  'STUDENT ID DOES NOT REFERENCE A KNOWN STUDENT'
033800                 TO  WS-ERROR-TEXT
033900             PERFORM  AV9-ADD-ERROR-RTN
034000         WHEN  STT-STU-ID(STAS-STU-IDX)  =  APP-STU-ID
034100             CONTINUE
034200     END-SEARCH.
034300*
034400 AV6-EXIT.
034500     EXIT.
034600*****************************************************************
034700* Level (7.0.0)      RESUBMITTED APP-ID - FORWARD-ONLY STATUS    *
034800*                     TRANSITION CHECK, CALLS STASC30U TRAN      *
034900*****************************************************************
035000 AV7-TRANSITION-RTN                   SECTION.
035100 AV7-START.
035200*
035300     MOVE  'N'                        TO  WS-SEEN-FOUND-SW.
035400     IF  WS-SEEN-COUNT  >  ZERO
035500         PERFORM  AV7A-SEEN-SEARCH-RTN
035600             VARYING  WS-SEEN-IDX  FROM  1  BY  1
035700             UNTIL    WS-SEEN-IDX  >  WS-SEEN-COUNT
035800                      OR  WS-SEEN-FOUND-SW  =  'Y'
035900     END-IF.
036000*
036100     IF  WS-SEEN-FOUND-SW  =  'Y'
036200         MOVE  WS-SEEN-STATUS(WS-SEEN-MATCH-IDX)  TO  SC-STATUS-1
036300         MOVE  APP-STATUS                          TO  SC-STATUS-2
036400         SET   SC-IS-TRANSITION                    TO  TRUE
036500         CALL  'STASC30U'  USING  PARM-STASC30U
036600         IF  SC-TRANSITION-BAD
036700             MOVE  'STATUS TRANSITION NOT ALLOWED FOR THIS APP-ID'
036800                 TO  WS-ERROR-TEXT
036900             PERFORM  AV9-ADD-ERROR-RTN
037000         ELSE
037100             MOVE  APP-STATUS
037200                 TO  WS-SEEN-STATUS(WS-SEEN-MATCH-IDX)
037300         END-IF
037400     ELSE
037500         IF  WS-SEEN-COUNT  <  3000
037600             ADD  1  TO  WS-SEEN-COUNT
037700             MOVE  APP-ID       TO  WS-SEEN-APP-ID(WS-SEEN-COUNT)
037800             MOVE  APP-STATUS   TO  WS-SEEN-STATUS(WS-SEEN-COUNT)
037900         END-IF
038000     END-IF.
038100*
038200 AV7-EXIT.
038300     EXIT.
038400 AV7A-SEEN-SEARCH-RTN                   SECTION.
038500 AV7A-START.
038600*
038700     IF  APP-ID  =  WS-SEEN-APP-ID(WS-SEEN-IDX)
038800         MOVE  'Y'                     TO  WS-SEEN-FOUND-SW
038900         MOVE  WS-SEEN-IDX              TO  WS-SEEN-MATCH-IDX
039000     END-IF.
039100*
039200 AV7A-EXIT.
039300     EXIT.
039400*****************************************************************
039500* Level (9.0.0)      ADD ONE LINE TO PE-ERROR-LINE, INVALIDATE   *
039600*                     THE RECORD.  WS-ERROR-TEXT HOLDS THE TEXT  *
039700*****************************************************************
039800 AV9-ADD-ERROR-RTN                     SECTION.
039900 AV9-START.
040000*
040100     SET  PE-IS-INVALID               TO  TRUE.
040200     IF  PE-ERROR-COUNT  <  5
040300         ADD  1  TO  PE-ERROR-COUNT
040400         MOVE  WS-ERROR-TEXT  TO  PE-ERROR-LINE(PE-ERROR-COUNT)
040500     END-IF.
040600*
040700 AV9-EXIT.
040800     EXIT.
040900*****************************************************************
041000*****    STASV20V  PROGRAM  END                             *****
041100 END PROGRAM STASV20V.
