000100******************************************************************
000200*  COPYBOOK       : STASWRK                                      *
000300*  CONTAINS       : CONSTANT TABLES FOR THE STATUS CALCULATOR     
000400*                   - STATUS LADDER (NAME/WEIGHT), 6 ENTRIES      
000500*                   - INTAKE MONTH-NAME TABLE, 12 ENTRIES         
000600*                   BOTH BUILT AS A REDEFINES OF A LITERAL LIST   
000700*                   SO THE TABLE IS LOADED AT COMPILE TIME, NOT   
000800*                   MOVEd IN AT RUN TIME                          
000900*  USED BY        : STASC30U (WORKING-STORAGE)                    
001000*                                                                *
001100*  MAINTENANCE HISTORY                                           *
001200*    DATE        PROGRAMMER      REQUEST   DESCRIPTION            
001300*  1986.11.14  R.K. OSTERMAN    SA-0118   ORIGINAL TABLES FOR THE 
001400*              FIRST DERIVED-STATUS RECALC RUN                   *
001500*  1998.07.20  D.L. FENWICK     SA-0241   Y2K - MONTH TABLE HAS NO
001600*              2-DIGIT YEAR, REVIEWED AND CLOSED NO CHANGE        
001700******************************************************************
001800 01  WS-LADDER-LITERAL.
001900     03  FILLER  PIC X(43) VALUE
002000         'Building Application                    001'.
002100     03  FILLER  PIC X(43) VALUE
002200         'Application Submitted to University     002'.
002300     03  FILLER  PIC X(43) VALUE
002400         'Offer Received                          003'.
002500     03  FILLER  PIC X(43) VALUE
002600         'Offer Accepted by Student               004'.
002700     03  FILLER  PIC X(43) VALUE
002800         'Visa Approved                           005'.
002900     03  FILLER  PIC X(43) VALUE
003000         'Dropped                                 000'.
003100 01  WS-LADDER-TABLE REDEFINES WS-LADDER-LITERAL.
003200     03  WS-LADDER-ENTRY     OCCURS 6 TIMES.
003300         05  WS-LADDER-STATUS    PIC X(40).
003400         05  WS-LADDER-WEIGHT    PIC 9(03).
003500*
003600 01  WS-MONTH-LITERAL.
003700     03  FILLER  PIC X(14) VALUE 'JanJanuary  01'.
003800     03  FILLER  PIC X(14) VALUE 'FebFebruary 02'.
003900     03  FILLER  PIC X(14) VALUE 'MarMarch    03'.
004000     03  FILLER  PIC X(14) VALUE 'AprApril    04'.
004100     03  FILLER  PIC X(14) VALUE 'MayMay      05'.
004200     03  FILLER  PIC X(14) VALUE 'JunJune     06'.
004300     03  FILLER  PIC X(14) VALUE 'JulJuly     07'.
004400     03  FILLER  PIC X(14) VALUE 'AugAugust   08'.
004500     03  FILLER  PIC X(14) VALUE 'SepSeptember09'.
004600     03  FILLER  PIC X(14) VALUE 'OctOctober  10'.
004700     03  FILLER  PIC X(14) VALUE 'NovNovember 11'.
004800     03  FILLER  PIC X(14) VALUE 'DecDecember 12'.
004900 01  WS-MONTH-TABLE REDEFINES WS-MONTH-LITERAL.
005000     03  WS-MONTH-ENTRY      OCCURS 12 TIMES.
005100         05  WS-MONTH-ABBR       PIC X(03).
005200         05  WS-MONTH-FULL       PIC X(09).
005300         05  WS-MONTH-NUM        PIC 9(02).
